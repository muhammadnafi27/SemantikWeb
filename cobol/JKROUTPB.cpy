000100* JKROUTPB.CPYBK
000110*----------------------------------------------------------------*
000120* LINKAGE PARAMETER BLOCK FOR CALL "JKTRTF".  ONE ORIGIN/
000130* DESTINATION HOP PER CALL.  CALLER SETS THE -INPUT GROUP AND
000140* SUPPLIES WK-STOP-TABLE/WK-LEG-TABLE (SEPARATE PARAMETERS);
000150* JKTRTF RETURNS THE ORDERED LEG LIST, PER-LEG FARE, AND THE
000160* HOP'S TOTALS AND TRANSFER LIST IN THE -OUTPUT GROUP.
000170*----------------------------------------------------------------*
000180* HISTORY OF MODIFICATION:
000190* ==================================================================
000200* TAG    NAME    DATE       DESCRIPTION
000210* ------------------------------------------------------------------
000220* JKT001 RGH     20/03/1991 - INITIAL VERSION, PATH LIMITED TO 50
000230*                             LEGS AND 20 TRANSFERS PER HOP
000240* ------------------------------------------------------------------
000250 01  WK-C-RTF-RECORD.
000260     05  WK-C-RTF-INPUT.
000270         10  WK-C-RTF-MODE-FILTER      PIC X(03).
000280             88  WK-C-RTF-ALL-MODES             VALUE "ALL".
000290             88  WK-C-RTF-MRT-ONLY              VALUE "MRT".
000300             88  WK-C-RTF-LRT-ONLY              VALUE "LRT".
000310             88  WK-C-RTF-TJ-ONLY                VALUE "TJ ".
000320         10  WK-C-RTF-FROM-STOP-IDX    PIC 9(05)      COMP.
000330         10  WK-C-RTF-TO-STOP-IDX      PIC 9(05)      COMP.
000340     05  WK-C-RTF-OUTPUT.
000350         10  WK-C-RTF-FOUND-FLAG       PIC X(01).
000360             88  WK-C-RTF-ROUTE-FOUND           VALUE "Y".
000370             88  WK-C-RTF-ROUTE-NOT-FOUND       VALUE "N".
000380         10  WK-C-RTF-LEG-COUNT        PIC 9(03)      COMP.
000390         10  WK-C-RTF-LEG-LIST OCCURS 50 TIMES
000400                           INDEXED BY WK-C-RTF-LEG-IDX
000410                           PIC 9(05)      COMP.
000420         10  WK-C-RTF-LEG-COST OCCURS 50 TIMES
000430                           INDEXED BY WK-C-RTF-COST-IDX
000440                           PIC 9(06)      COMP.
000450         10  WK-C-RTF-TOTAL-DIST-KM    PIC 9(06)V9(03) COMP-3.
000460         10  WK-C-RTF-TOTAL-TIME-MIN   PIC 9(06)V9(02) COMP-3.
000470         10  WK-C-RTF-TOTAL-COST-IDR   PIC 9(08)      COMP.
000480         10  WK-C-RTF-XFER-COUNT       PIC 9(02)      COMP.
000490         10  WK-C-RTF-XFER-LIST OCCURS 20 TIMES
000500                           INDEXED BY WK-C-RTF-XFER-IDX.
000510             15  WK-C-RTF-XFER-STOP-NAME  PIC X(40).
000520             15  WK-C-RTF-XFER-FROM-MODE  PIC X(03).
000530             15  WK-C-RTF-XFER-TO-MODE    PIC X(03).
000540     05  FILLER                        PIC X(10).
