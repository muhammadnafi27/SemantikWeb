000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     JKTNETB.
000140 AUTHOR.         SITI L. MARPAUNG.
000150 INSTALLATION.   NETWORK PLANNING GROUP - BATCH SYSTEMS.
000160 DATE-WRITTEN.   18 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       NONE.
000190*
000200*DESCRIPTION :  NETWORK BUILDER.  CALLED ONCE BY JKTTRIP AFTER
000210*               THE STOP TABLE HAS BEEN LOADED.  READS
000220*               ROUTE-FILE ITSELF AND FILLS WK-LEG-TABLE WITH
000230*               THREE KINDS OF DIRECTED LEG:
000240*                 A - ROUTE-ADJACENCY LEGS (CONSECUTIVE STOPS
000250*                     ON THE SAME LINE, BOTH DIRECTIONS)
000260*                 B - TJ PROXIMITY LEGS (NEAREST 3 OTHER TJ
000270*                     STOPS WITHIN 1.5 KM, FLAT-EARTH DISTANCE)
000280*                 C - TRANSFER LEGS (CROSS-MODE STOP PAIRS
000290*                     WITHIN 0.5 KM, GREAT-CIRCLE DISTANCE)
000300*               JKTRTF THEN SEARCHES THE FINISHED TABLE.
000310*
000320*================================================================
000330* HISTORY OF MODIFICATION:
000340*================================================================
000350* JKT001 RGH     14/03/1991 - INITIAL VERSION
000360* JKT007 SLM     18/03/1991 - ADDED TJ PROXIMITY LEGS, REQUEST
000370*                             41680 (BUSWAY INTEGRATION PHASE 1)
000380* JKT016 HBW     30/09/1996 - ADDED CROSS-MODE TRANSFER LEGS SO
000390*                             THE ROUTE FINDER CAN HOP MRT/LRT/TJ
000400*                             WITHOUT A SEPARATE WALK-ONLY PASS
000410* JKT028 SLM     02/09/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS
000420*                             PROGRAM, NO CHANGE REQUIRED
000430* JKT034 MTW     30/03/2001 - CARRY WK-LEG-WEIGHT (ROUTING-ONLY
000440*                             COST) ON EVERY LEG BUILT HERE, PER
000450*                             REQUEST 47511 NETWORK REBALANCE
000460* JKT052 SLM     06/09/2003 - ROUTE-FILE LEG MODE NOW DERIVED FROM
000470*                             JKR-ROUTE-ID (PARA A350), NOT COPIED
000480*                             FROM THE ADJOINED STOP - REQUEST
000490*                             52204, MIXED MRT/LRT INTERCHANGE
000500*                             STOPS WERE MISTAGGING ONE LEG OF
000510*                             EVERY PAIR THROUGH THEM
000520* JKT055 HBW     09/06/2004 - DROPPED WK-LEG-WEIGHT/WK-ADD-WEIGHT
000530*                             (THE NETWORK-REBALANCE ROUTING COST
000540*                             ADDED BY JKT034) - THE REBALANCE
000550*                             PROJECT WAS SHELVED, JKTRTF'S
000560*                             DIJKSTRA HAS ALWAYS MINIMISED ON
000570*                             WK-LEG-TIME-MIN ALONE, PER REQUEST
000580*                             52511
000590*----------------------------------------------------------------*
000600 EJECT
000610**********************
000620 ENVIRONMENT DIVISION.
000630**********************
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER.  IBM-AS400.
000660 OBJECT-COMPUTER.  IBM-AS400.
000670 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000680                       ON  STATUS IS U0-ON
000690                       OFF STATUS IS U0-OFF.
000700     CLASS MODE-LETTER IS "A" THRU "Z".
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT ROUTE-FILE  ASSIGN TO ROUTEFL
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS IS WK-C-FILE-STATUS.
000770*
000780 EJECT
000790***************
000800 DATA DIVISION.
000810***************
000820 FILE SECTION.
000830**************
000840 FD  ROUTE-FILE
000850     LABEL RECORDS ARE STANDARD
000860     RECORD CONTAINS 83 CHARACTERS.
000870     COPY JKROUTRC.
000880*
000890 WORKING-STORAGE SECTION.
000900*************************
000910 01  FILLER                    PIC X(24) VALUE
000920     "** PROGRAM JKTNETB  **".
000930*
000940 01  WK-C-COMMON.
000950     COPY JKCSTAT.
000960*
000970 77  WK-N-RTE-SCAN-IDX             PIC 9(02)      COMP.
000980*                                  SCAN-WINDOW INDEX FOR THE
000990*                                  ROUTE-ID MRT SUBSTRING SCAN.
001000 01  WK-SW-SWITCHES.
001010     05  WK-SW-ROUTE-EOF           PIC X(01).
001020         88  WK-SW-ROUTE-AT-EOF            VALUE "Y".
001030         88  WK-SW-ROUTE-NOT-EOF           VALUE "N".
001040     05  WK-SW-HAVE-PREV           PIC X(01).
001050         88  WK-SW-HAVE-PREV-YES           VALUE "Y".
001060         88  WK-SW-HAVE-PREV-NO            VALUE "N".
001070     05  WK-SW-STOP-FOUND          PIC X(01).
001080         88  WK-SW-STOP-FOUND-YES          VALUE "Y".
001090         88  WK-SW-STOP-FOUND-NO           VALUE "N".
001100     05  WK-SW-RTE-HAS-MRT         PIC X(01).
001110         88  WK-SW-RTE-HAS-MRT-YES         VALUE "Y".
001120         88  WK-SW-RTE-HAS-MRT-NO          VALUE "N".
001130*
001140 01  WK-N-COUNTERS.
001150     05  WK-N-FROM-IDX             PIC 9(05)      COMP.
001160     05  WK-N-TO-IDX               PIC 9(05)      COMP.
001170     05  WK-N-OUTER-IDX            PIC 9(05)      COMP.
001180     05  WK-N-INNER-IDX            PIC 9(05)      COMP.
001190     05  WK-N-CAND-COUNT           PIC 9(05)      COMP.
001200     05  WK-N-CAND-IDX             PIC 9(05)      COMP.
001210     05  WK-N-PICK-IDX             PIC 9(05)      COMP.
001220     05  WK-N-BEST-CAND            PIC 9(05)      COMP.
001230     05  WK-N-PICK-COUNT           PIC 9(01)      COMP.
001240     05  WK-N-XFER-SCAN-CNT        PIC 9(05)      COMP.
001250*
001260 01  WK-N-PREV-ROUTE.
001270     05  WK-N-PREV-ROUTE-ID        PIC X(20).
001280     05  WK-N-PREV-STOP-ID         PIC X(20).
001290     05  WK-N-PREV-LINE-NAME       PIC X(40).
001300*
001310 01  WK-N-FIND-STOP-AREA.
001320     05  WK-N-BIG-KEY              PIC X(20).
001330     05  WK-N-FOUND-IDX            PIC 9(05)      COMP.
001340*
001350*----------------------------------------------------------------*
001360* WORK FIELDS PASSED TO THE GENERIC "ADD ONE LEG" PARAGRAPH -
001370* KEPT TOGETHER SO ONE MOVE STATEMENT PER FIELD IS ENOUGH.
001380*----------------------------------------------------------------*
001390 01  WK-ADD-LEG-AREA.
001400     05  WK-ADD-FROM-IDX           PIC 9(05)      COMP.
001410     05  WK-ADD-TO-IDX             PIC 9(05)      COMP.
001420     05  WK-ADD-MODE               PIC X(04).
001430     05  WK-ADD-LINE               PIC X(40).
001440     05  WK-ADD-DIST-KM            PIC 9(04)V9(03) COMP-3.
001450     05  WK-ADD-TIME-MIN           PIC 9(04)V9(02) COMP-3.
001460     05  WK-ADD-XFER-FLAG          PIC X(01).
001470 01  WK-ADD-LEG-AREA-ALT REDEFINES WK-ADD-LEG-AREA.
001480     05  FILLER                    PIC X(66).
001490*
001500 01  WK-N-DISTANCE-AREA.
001510     05  WK-N-SPEED-KMH            PIC 9(03)V9(01) COMP-3.
001520     05  WK-N-RAW-TIME             PIC 9(05)V9(02) COMP-3.
001530*
001540*----------------------------------------------------------------*
001550* TJ PROXIMITY CANDIDATE SCRATCH TABLE.  RELOADED FOR EACH
001560* SOURCE STOP IN B100.  "PICKED" IS SET AS EACH OF THE 3
001570* NEAREST IS SELECTED SO THE MIN-SCAN DOES NOT PICK IT TWICE.
001580*----------------------------------------------------------------*
001590 01  WK-CAND-TABLE.
001600     05  WK-CAND-ENTRY OCCURS 300 TIMES
001610                       INDEXED BY WK-CAND-IDX-TAB.
001620         10  WK-CAND-STOP-IDX      PIC 9(05)      COMP.
001630         10  WK-CAND-DIST-KM       PIC 9(04)V9(03) COMP-3.
001640         10  WK-CAND-PICKED        PIC X(01).
001650             88  WK-CAND-IS-PICKED         VALUE "Y".
001660             88  WK-CAND-NOT-PICKED        VALUE "N".
001670 01  WK-CAND-TABLE-ALT REDEFINES WK-CAND-TABLE.
001680     05  FILLER OCCURS 300 TIMES  PIC X(11).
001690*
001700 EJECT
001710*****************
001720 LINKAGE SECTION.
001730*****************
001740 COPY JKSTOPTB.
001750 COPY JKLEGTB.
001760 COPY JKGEOPB.
001770*
001780 EJECT
001790*****************************************************
001800 PROCEDURE DIVISION USING WK-STOP-TABLE
001810                           WK-LEG-TABLE
001820                           WK-C-GEO-RECORD.
001830*****************************************************
001840 MAIN-MODULE.
001850     MOVE ZERO  TO WK-LEG-COUNT.
001860     PERFORM A100-BUILD-ROUTE-LEGS  THRU A199-BUILD-ROUTE-LEGS-EX.
001870     PERFORM B100-BUILD-TJ-LEGS     THRU B199-BUILD-TJ-LEGS-EX.
001880     PERFORM C100-BUILD-XFER-LEGS   THRU C199-BUILD-XFER-LEGS-EX.
001890     GOBACK.
001900*
001910*---------------------------------------------------------------*
001920 A100-BUILD-ROUTE-LEGS.
001930*    READ ROUTE-FILE (SORTED BY ROUTE, SEQ) AND ADD A LEG PAIR
001940*    FOR EVERY TWO CONSECUTIVE STOPS ON THE SAME ROUTE.
001950*---------------------------------------------------------------*
001960     MOVE SPACES         TO WK-N-PREV-ROUTE-ID
001970                             WK-N-PREV-STOP-ID
001980                             WK-N-PREV-LINE-NAME.
001990     SET WK-SW-HAVE-PREV-NO TO TRUE.
002000     OPEN INPUT ROUTE-FILE.
002010     SET WK-SW-ROUTE-NOT-EOF TO TRUE.
002020     READ ROUTE-FILE
002030         AT END SET WK-SW-ROUTE-AT-EOF TO TRUE
002040     END-READ.
002050     PERFORM A200-PROCESS-ROUTE-RECORD THRU A299-PROCESS-ROUTE-EX
002060         UNTIL WK-SW-ROUTE-AT-EOF.
002070     CLOSE ROUTE-FILE.
002080*
002090*---------------------------------------------------------------*
002100 A199-BUILD-ROUTE-LEGS-EX.
002110*---------------------------------------------------------------*
002120     EXIT.
002130*
002140*---------------------------------------------------------------*
002150 A200-PROCESS-ROUTE-RECORD.
002160*---------------------------------------------------------------*
002170     IF      JKR-ROUTE-ID NOT = WK-N-PREV-ROUTE-ID
002180             SET WK-SW-HAVE-PREV-NO TO TRUE
002190     ELSE
002200             IF   WK-SW-HAVE-PREV-YES
002210                  PERFORM A300-ADD-ROUTE-LEG-PAIR
002220                      THRU A399-ADD-ROUTE-LEG-PAIR-EX
002230             END-IF.
002240     MOVE JKR-ROUTE-ID       TO WK-N-PREV-ROUTE-ID.
002250     MOVE JKR-ROUTE-STOP-ID  TO WK-N-PREV-STOP-ID.
002260     MOVE JKR-ROUTE-NAME     TO WK-N-PREV-LINE-NAME.
002270     SET WK-SW-HAVE-PREV-YES TO TRUE.
002280     READ ROUTE-FILE
002290         AT END SET WK-SW-ROUTE-AT-EOF TO TRUE
002300     END-READ.
002310*
002320*---------------------------------------------------------------*
002330 A299-PROCESS-ROUTE-EX.
002340*---------------------------------------------------------------*
002350     EXIT.
002360*
002370*---------------------------------------------------------------*
002380 A300-ADD-ROUTE-LEG-PAIR.
002390*    WK-N-PREV-STOP-ID AND JKR-ROUTE-STOP-ID ARE ADJACENT ON
002400*    THE SAME ROUTE - ADD A LEG BOTH WAYS.
002410*---------------------------------------------------------------*
002420     MOVE WK-N-PREV-STOP-ID  TO WK-N-BIG-KEY.
002430     PERFORM D900-FIND-STOP THRU D999-FIND-STOP-EX.
002440     MOVE WK-N-FOUND-IDX TO WK-N-FROM-IDX.
002450     MOVE JKR-ROUTE-STOP-ID TO WK-N-BIG-KEY.
002460     PERFORM D900-FIND-STOP THRU D999-FIND-STOP-EX.
002470     MOVE WK-N-FOUND-IDX TO WK-N-TO-IDX.
002480     IF      WK-N-FROM-IDX = ZERO OR WK-N-TO-IDX = ZERO
002490             GO TO A399-ADD-ROUTE-LEG-PAIR-EX.
002500*
002510     SET WK-STOP-IDX TO WK-N-FROM-IDX.
002520     MOVE WK-STOP-LAT (WK-STOP-IDX) TO WK-C-GEO-LAT1.
002530     MOVE WK-STOP-LON (WK-STOP-IDX) TO WK-C-GEO-LON1.
002540     SET WK-STOP-IDX TO WK-N-TO-IDX.
002550     MOVE WK-STOP-LAT (WK-STOP-IDX) TO WK-C-GEO-LAT2.
002560     MOVE WK-STOP-LON (WK-STOP-IDX) TO WK-C-GEO-LON2.
002570     SET WK-C-GEO-HAVERSINE TO TRUE.
002580     CALL "JKTGEOD" USING WK-C-GEO-RECORD.
002590     COMPUTE WK-ADD-DIST-KM ROUNDED = WK-C-GEO-RESULT-M / 1000.
002600*
002610     PERFORM A350-DERIVE-ROUTE-MODE THRU A359-DERIVE-ROUTE-MODE-EX.
002620     PERFORM D800-MODE-SPEED THRU D899-MODE-SPEED-EX.
002630     COMPUTE WK-ADD-TIME-MIN ROUNDED =
002640             (WK-ADD-DIST-KM / WK-N-SPEED-KMH) * 60.
002650     MOVE WK-N-PREV-LINE-NAME TO WK-ADD-LINE.
002660     MOVE "N" TO WK-ADD-XFER-FLAG.
002670*
002680     MOVE WK-N-FROM-IDX TO WK-ADD-FROM-IDX.
002690     MOVE WK-N-TO-IDX   TO WK-ADD-TO-IDX.
002700     PERFORM D100-APPEND-LEG THRU D199-APPEND-LEG-EX.
002710     MOVE WK-N-TO-IDX   TO WK-ADD-FROM-IDX.
002720     MOVE WK-N-FROM-IDX TO WK-ADD-TO-IDX.
002730     PERFORM D100-APPEND-LEG THRU D199-APPEND-LEG-EX.
002740*
002750*---------------------------------------------------------------*
002760 A399-ADD-ROUTE-LEG-PAIR-EX.
002770*---------------------------------------------------------------*
002780     EXIT.
002790*
002800*---------------------------------------------------------------*
002810 A350-DERIVE-ROUTE-MODE.
002820*    A ROUTE-FILE LEG TAKES ITS MODE FROM THE ROUTE-ID ITSELF,
002830*    NOT FROM EITHER ADJOINED STOP - THE NETWORK PLANNING GROUP'S
002840*    ROUTE-ID CARRIES THE MODE TAG SOMEWHERE IN THE STRING (E.G.
002850*    "MRT-LEBAK-BULUS-BUNDARAN-HI"), SO THE FULL 20 BYTES ARE
002860*    SCANNED FOR THE SUBSTRING "MRT"; A ROUTE-FILE RECORD THAT
002870*    IS NOT AN MRT ROUTE IS AN LRT ROUTE (ROUTE-FILE CARRIES NO
002880*    BUSWAY ROUTES - THOSE ARE THE TJ PROXIMITY LEGS BUILT BELOW
002890*    IN SECTION B).
002900*---------------------------------------------------------------*
002910     SET  WK-SW-RTE-HAS-MRT-NO TO TRUE.
002920     SET  WK-N-RTE-SCAN-IDX TO 1.
002930     PERFORM A355-SCAN-ONE-RTE-WINDOW
002940             THRU A358-SCAN-ONE-RTE-WINDOW-EX
002950             18 TIMES.
002960     IF      WK-SW-RTE-HAS-MRT-YES
002970             MOVE "MRT " TO WK-ADD-MODE
002980     ELSE
002990             MOVE "LRT " TO WK-ADD-MODE
003000     END-IF.
003010*
003020*---------------------------------------------------------------*
003030 A359-DERIVE-ROUTE-MODE-EX.
003040*---------------------------------------------------------------*
003050     EXIT.
003060*
003070*---------------------------------------------------------------*
003080 A355-SCAN-ONE-RTE-WINDOW.
003090*    ONE WINDOW POSITION OF THE ROUTE-ID SUBSTRING SCAN.
003100*---------------------------------------------------------------*
003110     IF      JKR-ROUTE-ID (WK-N-RTE-SCAN-IDX:3) = "MRT"
003120             SET WK-SW-RTE-HAS-MRT-YES TO TRUE
003130     END-IF.
003140     ADD 1 TO WK-N-RTE-SCAN-IDX.
003150*
003160*---------------------------------------------------------------*
003170 A358-SCAN-ONE-RTE-WINDOW-EX.
003180*---------------------------------------------------------------*
003190     EXIT.
003200*
003210*---------------------------------------------------------------*
003220 B100-BUILD-TJ-LEGS.
003230*    FOR EVERY TJ STOP, FIND THE UP-TO-3 NEAREST OTHER TJ STOPS
003240*    WITHIN 1.5 KM (FLAT-EARTH DISTANCE) AND ADD A DIRECTED LEG
003250*    TO EACH.
003260*---------------------------------------------------------------*
003270     SET WK-STOP-IDX TO 1.
003280     PERFORM B150-BUILD-TJ-LEGS-FOR-STOP
003290             THRU B159-BUILD-TJ-LEGS-FOR-STOP-EX
003300             WK-STOP-COUNT TIMES.
003310*
003320*---------------------------------------------------------------*
003330 B199-BUILD-TJ-LEGS-EX.
003340*---------------------------------------------------------------*
003350     EXIT.
003360*
003370*---------------------------------------------------------------*
003380 B150-BUILD-TJ-LEGS-FOR-STOP.
003390*    ONE PASS OF B100 - PROCESS ONE CANDIDATE SOURCE STOP.
003400*---------------------------------------------------------------*
003410     SET WK-N-OUTER-IDX TO WK-STOP-IDX.
003420     IF      WK-STOP-TJ (WK-STOP-IDX)
003430             PERFORM B200-COLLECT-TJ-CANDIDATES
003440                THRU B299-COLLECT-TJ-CANDIDATES-EX
003450             PERFORM B300-PICK-NEAREST-THREE
003460                THRU B399-PICK-NEAREST-THREE-EX
003470     END-IF.
003480     IF WK-STOP-IDX < WK-STOP-COUNT
003490        SET WK-STOP-IDX UP BY 1
003500     END-IF.
003510*
003520*---------------------------------------------------------------*
003530 B159-BUILD-TJ-LEGS-FOR-STOP-EX.
003540*---------------------------------------------------------------*
003550     EXIT.
003560*
003570*---------------------------------------------------------------*
003580 B200-COLLECT-TJ-CANDIDATES.
003590*    WK-N-OUTER-IDX IS THE SOURCE STOP.  BUILD WK-CAND-TABLE
003600*    WITH EVERY OTHER TJ STOP WITHIN 1.5 KM.
003610*---------------------------------------------------------------*
003620     MOVE ZERO TO WK-N-CAND-COUNT.
003630     SET WK-STOP-ALT-IDX TO WK-N-OUTER-IDX.
003640     SET WK-STOP-IDX TO 1.
003650     PERFORM B250-CHECK-ONE-TJ-CANDIDATE
003660             THRU B259-CHECK-ONE-TJ-CANDIDATE-EX
003670             WK-STOP-COUNT TIMES.
003680*
003690*---------------------------------------------------------------*
003700 B299-COLLECT-TJ-CANDIDATES-EX.
003710*---------------------------------------------------------------*
003720     EXIT.
003730*
003740*---------------------------------------------------------------*
003750 B250-CHECK-ONE-TJ-CANDIDATE.
003760*    ONE PASS OF B200 - TEST ONE OTHER STOP AS A TJ CANDIDATE.
003770*---------------------------------------------------------------*
003780     SET WK-N-INNER-IDX TO WK-STOP-IDX.
003790     IF      WK-STOP-TJ (WK-STOP-IDX) AND
003800             WK-N-INNER-IDX NOT = WK-N-OUTER-IDX
003810        MOVE WK-STOP-LAT (WK-N-OUTER-IDX) TO WK-C-GEO-LAT1
003820        MOVE WK-STOP-LON (WK-N-OUTER-IDX) TO WK-C-GEO-LON1
003830        MOVE WK-STOP-LAT (WK-STOP-IDX)    TO WK-C-GEO-LAT2
003840        MOVE WK-STOP-LON (WK-STOP-IDX)    TO WK-C-GEO-LON2
003850        SET WK-C-GEO-FLAT-EARTH TO TRUE
003860        CALL "JKTGEOD" USING WK-C-GEO-RECORD
003870        COMPUTE WK-N-RAW-TIME = WK-C-GEO-RESULT-M / 1000
003880        IF   WK-N-RAW-TIME NOT > 1.500 AND
003890             WK-N-CAND-COUNT < 300
003900             ADD 1 TO WK-N-CAND-COUNT
003910             SET WK-CAND-IDX-TAB TO WK-N-CAND-COUNT
003920             MOVE WK-N-INNER-IDX TO
003930                             WK-CAND-STOP-IDX (WK-CAND-IDX-TAB)
003940             MOVE WK-N-RAW-TIME  TO
003950                             WK-CAND-DIST-KM (WK-CAND-IDX-TAB)
003960             SET WK-CAND-NOT-PICKED (WK-CAND-IDX-TAB)
003970                                                   TO TRUE
003980        END-IF
003990     END-IF.
004000     IF WK-STOP-IDX < WK-STOP-COUNT
004010        SET WK-STOP-IDX UP BY 1
004020     END-IF.
004030*
004040*---------------------------------------------------------------*
004050 B259-CHECK-ONE-TJ-CANDIDATE-EX.
004060*---------------------------------------------------------------*
004070     EXIT.
004080*
004090*---------------------------------------------------------------*
004100 B300-PICK-NEAREST-THREE.
004110*    THREE PASSES OF "FIND THE CLOSEST NOT-YET-PICKED CANDIDATE"
004120*    - CHEAPER THAN A FULL SORT FOR AT MOST 3 WINNERS.
004130*---------------------------------------------------------------*
004140     MOVE ZERO TO WK-N-PICK-COUNT.
004150     PERFORM B310-PICK-ONE-NEAREST THRU B319-PICK-ONE-NEAREST-EX
004160             3 TIMES.
004170*
004180*---------------------------------------------------------------*
004190 B399-PICK-NEAREST-THREE-EX.
004200*---------------------------------------------------------------*
004210     EXIT.
004220*
004230*---------------------------------------------------------------*
004240 B310-PICK-ONE-NEAREST.
004250*    ONE PASS OF B300 - FIND AND ADD THE NEXT-NEAREST CANDIDATE.
004260*---------------------------------------------------------------*
004270     IF      WK-N-PICK-COUNT < 3
004280        MOVE ZERO TO WK-N-BEST-CAND
004290        SET WK-CAND-IDX-TAB TO 1
004300        PERFORM B320-SCAN-ONE-CANDIDATE
004310                THRU B329-SCAN-ONE-CANDIDATE-EX
004320                WK-N-CAND-COUNT TIMES
004330        IF   WK-N-BEST-CAND > ZERO
004340           SET WK-CAND-IS-PICKED (WK-N-BEST-CAND) TO TRUE
004350           ADD 1 TO WK-N-PICK-COUNT
004360           MOVE WK-N-OUTER-IDX      TO WK-ADD-FROM-IDX
004370           MOVE WK-CAND-STOP-IDX (WK-N-BEST-CAND)
004380                                    TO WK-ADD-TO-IDX
004390           MOVE WK-CAND-DIST-KM (WK-N-BEST-CAND)
004400                                    TO WK-ADD-DIST-KM
004410           MOVE "TJ  "              TO WK-ADD-MODE
004420           MOVE "TransJakarta"      TO WK-ADD-LINE
004430           MOVE "N"                 TO WK-ADD-XFER-FLAG
004440           COMPUTE WK-ADD-TIME-MIN ROUNDED =
004450                   (WK-ADD-DIST-KM / 20) * 60
004460           PERFORM D100-APPEND-LEG THRU D199-APPEND-LEG-EX
004470        END-IF
004480     END-IF.
004490*
004500*---------------------------------------------------------------*
004510 B319-PICK-ONE-NEAREST-EX.
004520*---------------------------------------------------------------*
004530     EXIT.
004540*
004550*---------------------------------------------------------------*
004560 B320-SCAN-ONE-CANDIDATE.
004570*    ONE PASS OF THE MIN-SCAN OVER THE CANDIDATE TABLE.
004580*---------------------------------------------------------------*
004590     IF   WK-CAND-NOT-PICKED (WK-CAND-IDX-TAB)
004600        IF   WK-N-BEST-CAND = ZERO
004610             SET WK-N-BEST-CAND TO WK-CAND-IDX-TAB
004620        ELSE
004630           IF WK-CAND-DIST-KM (WK-CAND-IDX-TAB) <
004640              WK-CAND-DIST-KM (WK-N-BEST-CAND)
004650              SET WK-N-BEST-CAND TO WK-CAND-IDX-TAB
004660           END-IF
004670        END-IF
004680     END-IF.
004690     IF WK-CAND-IDX-TAB < WK-N-CAND-COUNT
004700        SET WK-CAND-IDX-TAB UP BY 1
004710     END-IF.
004720*
004730*---------------------------------------------------------------*
004740 B329-SCAN-ONE-CANDIDATE-EX.
004750*---------------------------------------------------------------*
004760     EXIT.
004770*
004780*---------------------------------------------------------------*
004790 C100-BUILD-XFER-LEGS.
004800*    EVERY UNORDERED PAIR OF STOPS OF DIFFERENT MODE WITHIN
004810*    0.5 KM (GREAT-CIRCLE) GETS A LEG EACH WAY.  THE MODE OF A
004820*    LEG IS THE DESTINATION STOP'S MODE.
004830*---------------------------------------------------------------*
004840     SET WK-STOP-IDX TO 1.
004850     PERFORM C150-SCAN-ONE-OUTER-STOP THRU C159-SCAN-ONE-OUTER-STOP-EX
004860             WK-STOP-COUNT TIMES.
004870*
004880*---------------------------------------------------------------*
004890 C199-BUILD-XFER-LEGS-EX.
004900*---------------------------------------------------------------*
004910     EXIT.
004920*
004930*---------------------------------------------------------------*
004940 C150-SCAN-ONE-OUTER-STOP.
004950*    ONE PASS OF C100 - PROCESS ONE CANDIDATE OUTER STOP.
004960*---------------------------------------------------------------*
004970     SET WK-N-OUTER-IDX TO WK-STOP-IDX.
004980     IF      WK-N-OUTER-IDX < WK-STOP-COUNT
004990        SET WK-STOP-ALT-IDX TO WK-N-OUTER-IDX
005000        SET WK-STOP-ALT-IDX UP BY 1
005010        PERFORM C200-SCAN-XFER-PARTNERS
005020           THRU C299-SCAN-XFER-PARTNERS-EX
005030     END-IF.
005040     IF WK-STOP-IDX < WK-STOP-COUNT
005050        SET WK-STOP-IDX UP BY 1
005060     END-IF.
005070*
005080*---------------------------------------------------------------*
005090 C159-SCAN-ONE-OUTER-STOP-EX.
005100*---------------------------------------------------------------*
005110     EXIT.
005120*
005130*---------------------------------------------------------------*
005140 C200-SCAN-XFER-PARTNERS.
005150*    WK-N-OUTER-IDX IS FIXED; SCAN EVERY STOP AFTER IT ONCE SO
005160*    EACH UNORDERED PAIR IS TESTED EXACTLY ONE TIME.
005170*---------------------------------------------------------------*
005180     SET WK-STOP-IDX TO WK-STOP-ALT-IDX.
005190     IF      WK-STOP-ALT-IDX > WK-STOP-COUNT
005200             GO TO C299-SCAN-XFER-PARTNERS-EX.
005210     COMPUTE WK-N-XFER-SCAN-CNT = WK-STOP-COUNT - WK-STOP-ALT-IDX + 1.
005220     PERFORM C250-CHECK-ONE-XFER-PARTNER
005230             THRU C259-CHECK-ONE-XFER-PARTNER-EX
005240             WK-N-XFER-SCAN-CNT TIMES.
005250*
005260*---------------------------------------------------------------*
005270 C299-SCAN-XFER-PARTNERS-EX.
005280*---------------------------------------------------------------*
005290     EXIT.
005300*
005310*---------------------------------------------------------------*
005320 C250-CHECK-ONE-XFER-PARTNER.
005330*    ONE PASS OF C200 - TEST ONE PARTNER STOP FOR A TRANSFER.
005340*---------------------------------------------------------------*
005350     SET WK-N-INNER-IDX TO WK-STOP-IDX.
005360     IF      WK-STOP-MODE (WK-N-OUTER-IDX) NOT =
005370             WK-STOP-MODE (WK-STOP-IDX)
005380        MOVE WK-STOP-LAT (WK-N-OUTER-IDX) TO WK-C-GEO-LAT1
005390        MOVE WK-STOP-LON (WK-N-OUTER-IDX) TO WK-C-GEO-LON1
005400        MOVE WK-STOP-LAT (WK-STOP-IDX)    TO WK-C-GEO-LAT2
005410        MOVE WK-STOP-LON (WK-STOP-IDX)    TO WK-C-GEO-LON2
005420        SET WK-C-GEO-HAVERSINE TO TRUE
005430        CALL "JKTGEOD" USING WK-C-GEO-RECORD
005440        IF   WK-C-GEO-RESULT-M NOT > 500
005450             PERFORM C300-ADD-XFER-PAIR
005460                THRU C399-ADD-XFER-PAIR-EX
005470        END-IF
005480     END-IF.
005490     SET WK-STOP-IDX UP BY 1.
005500*
005510*---------------------------------------------------------------*
005520 C259-CHECK-ONE-XFER-PARTNER-EX.
005530*---------------------------------------------------------------*
005540     EXIT.
005550*
005560*---------------------------------------------------------------*
005570 C300-ADD-XFER-PAIR.
005580*---------------------------------------------------------------*
005590     COMPUTE WK-ADD-DIST-KM ROUNDED = WK-C-GEO-RESULT-M / 1000.
005600*
005610     MOVE WK-N-OUTER-IDX TO WK-ADD-FROM-IDX.
005620     MOVE WK-N-INNER-IDX TO WK-ADD-TO-IDX.
005630     MOVE WK-STOP-MODE (WK-N-INNER-IDX) TO WK-ADD-MODE (1:3).
005640     MOVE " "                           TO WK-ADD-MODE (4:1).
005650     PERFORM D800-MODE-SPEED THRU D899-MODE-SPEED-EX.
005660     COMPUTE WK-ADD-TIME-MIN ROUNDED =
005670             ((WK-ADD-DIST-KM / WK-N-SPEED-KMH) * 60) + 5.
005680     STRING  "Transfer "
005690             WK-STOP-MODE (WK-N-OUTER-IDX) DELIMITED BY SPACE
005700             "-"
005710             WK-STOP-MODE (WK-N-INNER-IDX) DELIMITED BY SPACE
005720             INTO WK-ADD-LINE.
005730     MOVE "Y"  TO WK-ADD-XFER-FLAG.
005740     PERFORM D100-APPEND-LEG THRU D199-APPEND-LEG-EX.
005750*
005760     MOVE WK-N-INNER-IDX TO WK-ADD-FROM-IDX.
005770     MOVE WK-N-OUTER-IDX TO WK-ADD-TO-IDX.
005780     MOVE WK-STOP-MODE (WK-N-OUTER-IDX) TO WK-ADD-MODE (1:3).
005790     MOVE " "                           TO WK-ADD-MODE (4:1).
005800     PERFORM D800-MODE-SPEED THRU D899-MODE-SPEED-EX.
005810     COMPUTE WK-ADD-TIME-MIN ROUNDED =
005820             ((WK-ADD-DIST-KM / WK-N-SPEED-KMH) * 60) + 5.
005830     STRING  "Transfer "
005840             WK-STOP-MODE (WK-N-INNER-IDX) DELIMITED BY SPACE
005850             "-"
005860             WK-STOP-MODE (WK-N-OUTER-IDX) DELIMITED BY SPACE
005870             INTO WK-ADD-LINE.
005880     MOVE "Y"  TO WK-ADD-XFER-FLAG.
005890     PERFORM D100-APPEND-LEG THRU D199-APPEND-LEG-EX.
005900*
005910*---------------------------------------------------------------*
005920 C399-ADD-XFER-PAIR-EX.
005930*---------------------------------------------------------------*
005940     EXIT.
005950*
005960*---------------------------------------------------------------*
005970 D100-APPEND-LEG.
005980*    ADD ONE ENTRY TO WK-LEG-TABLE FROM THE WK-ADD-xxxx GROUP.
005990*---------------------------------------------------------------*
006000     IF      WK-LEG-COUNT < 4000
006010             ADD 1 TO WK-LEG-COUNT
006020             SET WK-LEG-IDX TO WK-LEG-COUNT
006030             SET WK-STOP-IDX TO WK-ADD-FROM-IDX
006040             MOVE WK-STOP-ID   (WK-STOP-IDX)
006050                                  TO WK-LEG-FROM-ID (WK-LEG-IDX)
006060             MOVE WK-STOP-NAME (WK-STOP-IDX)
006070                                  TO WK-LEG-FROM-NAME (WK-LEG-IDX)
006080             MOVE WK-STOP-MODE (WK-STOP-IDX)
006090                                  TO WK-LEG-FROM-MODE (WK-LEG-IDX)
006100             SET WK-STOP-IDX TO WK-ADD-TO-IDX
006110             MOVE WK-STOP-ID   (WK-STOP-IDX)
006120                                  TO WK-LEG-TO-ID (WK-LEG-IDX)
006130             MOVE WK-STOP-NAME (WK-STOP-IDX)
006140                                  TO WK-LEG-TO-NAME (WK-LEG-IDX)
006150             MOVE WK-STOP-MODE (WK-STOP-IDX)
006160                                  TO WK-LEG-TO-MODE (WK-LEG-IDX)
006170             MOVE WK-ADD-MODE       TO WK-LEG-MODE (WK-LEG-IDX)
006180             MOVE WK-ADD-LINE       TO WK-LEG-LINE (WK-LEG-IDX)
006190             MOVE WK-ADD-DIST-KM    TO
006200                                    WK-LEG-DIST-KM (WK-LEG-IDX)
006210             MOVE WK-ADD-TIME-MIN   TO
006220                                    WK-LEG-TIME-MIN (WK-LEG-IDX)
006230             MOVE WK-ADD-XFER-FLAG  TO
006240                              WK-LEG-TRANSFER-FLAG (WK-LEG-IDX).
006250*
006260*---------------------------------------------------------------*
006270 D199-APPEND-LEG-EX.
006280*---------------------------------------------------------------*
006290     EXIT.
006300*
006310*---------------------------------------------------------------*
006320 D800-MODE-SPEED.
006330*    WK-ADD-MODE HOLDS THE LEG'S MODE ON ENTRY.  RETURNS THE
006340*    MODE SPEED IN WK-N-SPEED-KMH.
006350*---------------------------------------------------------------*
006360     EVALUATE WK-ADD-MODE (1:3)
006370         WHEN "MRT"   MOVE 40.0 TO WK-N-SPEED-KMH
006380         WHEN "LRT"   MOVE 35.0 TO WK-N-SPEED-KMH
006390         WHEN "TJ "   MOVE 20.0 TO WK-N-SPEED-KMH
006400         WHEN OTHER   MOVE 20.0 TO WK-N-SPEED-KMH
006410     END-EVALUATE.
006420*
006430*---------------------------------------------------------------*
006440 D899-MODE-SPEED-EX.
006450*---------------------------------------------------------------*
006460     EXIT.
006470*
006480*---------------------------------------------------------------*
006490 D900-FIND-STOP.
006500*    LINEAR SCAN OF THE STOP TABLE FOR WK-N-BIG-KEY.  RETURNS
006510*    WK-N-FOUND-IDX (ZERO IF NOT FOUND).
006520*---------------------------------------------------------------*
006530     MOVE ZERO TO WK-N-FOUND-IDX.
006540     SET WK-STOP-IDX TO 1.
006550     PERFORM D950-CHECK-ONE-STOP THRU D959-CHECK-ONE-STOP-EX
006560             WK-STOP-COUNT TIMES.
006570*
006580*---------------------------------------------------------------*
006590 D999-FIND-STOP-EX.
006600*---------------------------------------------------------------*
006610     EXIT.
006620*
006630*---------------------------------------------------------------*
006640 D950-CHECK-ONE-STOP.
006650*    ONE PASS OF THE D900 LINEAR SCAN.
006660*---------------------------------------------------------------*
006670     IF      WK-STOP-ID (WK-STOP-IDX) = WK-N-BIG-KEY AND
006680             WK-N-FOUND-IDX = ZERO
006690             SET WK-N-FOUND-IDX TO WK-STOP-IDX
006700     END-IF.
006710     IF WK-STOP-IDX < WK-STOP-COUNT
006720        SET WK-STOP-IDX UP BY 1
006730     END-IF.
006740*
006750*---------------------------------------------------------------*
006760 D959-CHECK-ONE-STOP-EX.
006770*---------------------------------------------------------------*
006780     EXIT.
006790*
006800******************************************************************
006810*************** END OF PROGRAM SOURCE - JKTNETB ****************
006820******************************************************************
