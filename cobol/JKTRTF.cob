000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     JKTRTF.
000140 AUTHOR.         RAHMAT G. HARTONO.
000150 INSTALLATION.   NETWORK PLANNING GROUP - BATCH SYSTEMS.
000160 DATE-WRITTEN.   22 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       NONE.
000190*
000200*DESCRIPTION :  ROUTE FINDER.  CALLED BY JKTTRIP ONCE PER ORIGIN/
000210*               DESTINATION HOP.  RUNS DIJKSTRA'S SHORTEST-TIME
000220*               ALGORITHM OVER WK-LEG-TABLE (BUILT EARLIER BY
000230*               JKTNETB), EXPANDS THE WINNING PATH INTO AN
000240*               ORDERED LEG LIST, PRICES IT BY CONTIGUOUS-MODE
000250*               SEGMENT, AND EXTRACTS THE TRANSFER POINTS.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* JKT001 RGH     22/03/1991 - INITIAL VERSION
000310* JKT009 RGH     05/06/1992 - CORRECTED THE "ALREADY VISITED"
000320*                             TEST IN B200 - WAS RE-RELAXING
000330*                             SETTLED STOPS ON A TIE
000340* JKT016 HBW     30/09/1996 - MODE-FILTER SUPPORT FOR SINGLE-
000350*                             MODE JOURNEY REQUESTS
000360* JKT027 SLM     28/08/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS
000370*                             PROGRAM, NO CHANGE REQUIRED
000380* JKT035 MTW     02/04/2001 - SEGMENT-FARE REWRITE: FARE NOW
000390*                             ASSIGNED TO FIRST/LAST LEG OF EACH
000400*                             RUN PER THE 2001 TARIFF BULLETIN,
000410*                             NOT SPREAD ACROSS THE RUN
000420*----------------------------------------------------------------*
000430 EJECT
000440**********************
000450 ENVIRONMENT DIVISION.
000460**********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-AS400.
000490 OBJECT-COMPUTER.  IBM-AS400.
000500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000510                       ON  STATUS IS U0-ON
000520                       OFF STATUS IS U0-OFF.
000530     CLASS MODE-LETTER IS "A" THRU "Z".
000540*
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570*    NO FILES - PURE CALCULATION ROUTINE.
000580*
000590 EJECT
000600***************
000610 DATA DIVISION.
000620***************
000630 FILE SECTION.
000640**************
000650 WORKING-STORAGE SECTION.
000660*************************
000670 01  FILLER                    PIC X(24) VALUE
000680     "** PROGRAM JKTRTF   **".
000690*
000700 01  WK-C-COMMON.
000710     COPY JKCSTAT.
000720*
000730 01  WK-N-CONSTANTS.
000740     05  WK-N-INFINITE-TIME        PIC 9(07)V9(02) COMP-3
000750                               VALUE 9999999.99.
000760*
000770 01  WK-SW-SWITCHES.
000780     05  WK-SW-UNREACHABLE-FLAG    PIC X(01).
000790         88  WK-SW-UNREACHABLE             VALUE "Y".
000800         88  WK-SW-REACHABLE               VALUE "N".
000810*
000820 01  WK-N-DIJKSTRA-WORK.
000830     05  WK-N-CURRENT-IDX          PIC 9(05)      COMP.
000840     05  WK-N-BEST-UNVISITED-IDX   PIC 9(05)      COMP.
000850     05  WK-N-NEW-TIME             PIC 9(07)V9(02) COMP-3.
000860     05  WK-N-LEG-TO-IDX           PIC 9(05)      COMP.
000870     05  WK-N-CURRENT-STOP-ID      PIC X(20).
000880     05  WK-N-BIG-KEY              PIC X(20).
000890     05  WK-N-FOUND-IDX            PIC 9(05)      COMP.
000900*
000910*----------------------------------------------------------------*
000920* BACKWARD PATH-EXPANSION SCRATCH - THE PREDECESSOR CHAIN IS
000930* WALKED FROM THE DESTINATION BACK TO THE ORIGIN, SO THE LEG
000940* INDICES LAND HERE IN REVERSE BEFORE BEING FLIPPED INTO
000950* WK-C-RTF-LEG-LIST.
000960*----------------------------------------------------------------*
000970 01  WK-N-REV-PATH-TABLE.
000980     05  WK-N-REV-LEG OCCURS 50 TIMES
000990                       INDEXED BY WK-N-REV-IDX
001000                       PIC 9(05)      COMP.
001010 01  WK-N-REV-PATH-ALT REDEFINES WK-N-REV-PATH-TABLE.
001020     05  FILLER                    PIC X(250).
001030*
001040 01  WK-N-SEGMENT-WORK.
001050     05  WK-N-RUN-START-POS        PIC 9(03)      COMP.
001060     05  WK-N-RUN-END-POS          PIC 9(03)      COMP.
001070     05  WK-N-RUN-MODE             PIC X(04).
001080     05  WK-N-SCAN-POS             PIC 9(03)      COMP.
001090     05  WK-N-RUN-DIST-SUM         PIC 9(06)V9(03) COMP-3.
001100*
001110 EJECT
001120*****************
001130 LINKAGE SECTION.
001140*****************
001150 COPY JKSTOPTB.
001160 COPY JKLEGTB.
001170 COPY JKROUTPB.
001180 COPY JKFAREPB.
001190*
001200 EJECT
001210*****************************************************
001220 PROCEDURE DIVISION USING WK-STOP-TABLE
001230                           WK-LEG-TABLE
001240                           WK-C-RTF-RECORD
001250                           WK-C-FARE-RECORD.
001260*****************************************************
001270 MAIN-MODULE.
001280     MOVE ZERO  TO WK-C-RTF-LEG-COUNT WK-C-RTF-XFER-COUNT
001290                   WK-C-RTF-TOTAL-DIST-KM WK-C-RTF-TOTAL-TIME-MIN
001300                   WK-C-RTF-TOTAL-COST-IDR.
001310     SET WK-C-RTF-ROUTE-NOT-FOUND TO TRUE.
001320*
001330     PERFORM A100-VALIDATE-ENDPOINTS
001340        THRU A199-VALIDATE-ENDPOINTS-EX.
001350     IF      WK-SW-UNREACHABLE
001360             GO TO MAIN-MODULE-EX.
001370*
001380     PERFORM B100-RUN-DIJKSTRA THRU B199-RUN-DIJKSTRA-EX.
001390     IF      WK-SW-UNREACHABLE
001400             GO TO MAIN-MODULE-EX.
001410*
001420     PERFORM C100-EXPAND-PATH  THRU C199-EXPAND-PATH-EX.
001430     PERFORM D100-APPLY-FARES  THRU D199-APPLY-FARES-EX.
001440     PERFORM E100-BUILD-TOTALS THRU E199-BUILD-TOTALS-EX.
001450     PERFORM F100-BUILD-XFER-LIST THRU F199-BUILD-XFER-LIST-EX.
001460     SET WK-C-RTF-ROUTE-FOUND TO TRUE.
001470*
001480 MAIN-MODULE-EX.
001490     GOBACK.
001500*
001510*---------------------------------------------------------------*
001520 A100-VALIDATE-ENDPOINTS.
001530*    BOTH ENDPOINTS MUST EXIST AND, UNLESS THE FILTER IS ALL,
001540*    MUST BE OF THE REQUESTED MODE.
001550*---------------------------------------------------------------*
001560     SET WK-SW-REACHABLE TO TRUE.
001570     IF      WK-C-RTF-FROM-STOP-IDX = ZERO OR
001580             WK-C-RTF-TO-STOP-IDX = ZERO
001590             SET WK-SW-UNREACHABLE TO TRUE
001600             GO TO A199-VALIDATE-ENDPOINTS-EX.
001610     IF      NOT WK-C-RTF-ALL-MODES
001620        SET WK-STOP-IDX TO WK-C-RTF-FROM-STOP-IDX
001630        IF   WK-STOP-MODE (WK-STOP-IDX) NOT =
001640             WK-C-RTF-MODE-FILTER
001650             SET WK-SW-UNREACHABLE TO TRUE
001660             GO TO A199-VALIDATE-ENDPOINTS-EX
001670        END-IF
001680        SET WK-STOP-IDX TO WK-C-RTF-TO-STOP-IDX
001690        IF   WK-STOP-MODE (WK-STOP-IDX) NOT =
001700             WK-C-RTF-MODE-FILTER
001710             SET WK-SW-UNREACHABLE TO TRUE
001720             GO TO A199-VALIDATE-ENDPOINTS-EX
001730        END-IF
001740     END-IF.
001750*
001760*---------------------------------------------------------------*
001770 A199-VALIDATE-ENDPOINTS-EX.
001780*---------------------------------------------------------------*
001790     EXIT.
001800*
001810*---------------------------------------------------------------*
001820 B100-RUN-DIJKSTRA.
001830*    STANDARD ARRAY-BASED DIJKSTRA - NO PRIORITY QUEUE, JUST A
001840*    LINEAR "FIND CHEAPEST UNVISITED STOP" SCAN EACH ROUND,
001850*    WHICH IS PLENTY FOR A 300-STOP NETWORK.
001860*---------------------------------------------------------------*
001870     SET WK-DIJK-IDX TO 1.
001880     PERFORM B150-INIT-ONE-DIJK-ENTRY
001890             THRU B159-INIT-ONE-DIJK-ENTRY-EX
001900             WK-STOP-COUNT TIMES.
001910     SET WK-DIJK-IDX TO WK-C-RTF-FROM-STOP-IDX.
001920     MOVE ZERO TO WK-DIJK-BEST-TIME (WK-DIJK-IDX).
001930*
001940     PERFORM B200-DIJKSTRA-ROUND THRU B299-DIJKSTRA-ROUND-EX
001950         UNTIL WK-SW-UNREACHABLE.
001960*
001970*---------------------------------------------------------------*
001980 B199-RUN-DIJKSTRA-EX.
001990*---------------------------------------------------------------*
002000     EXIT.
002010*
002020*---------------------------------------------------------------*
002030 B150-INIT-ONE-DIJK-ENTRY.
002040*    ONE PASS OF THE DIJKSTRA SCRATCH-TABLE RESET.
002050*---------------------------------------------------------------*
002060     MOVE WK-N-INFINITE-TIME TO WK-DIJK-BEST-TIME (WK-DIJK-IDX).
002070     MOVE ZERO               TO WK-DIJK-PRED-STOP (WK-DIJK-IDX).
002080     MOVE ZERO               TO WK-DIJK-PRED-LEG (WK-DIJK-IDX).
002090     SET WK-DIJK-NOT-VISITED (WK-DIJK-IDX) TO TRUE.
002100     IF WK-DIJK-IDX < WK-STOP-COUNT
002110        SET WK-DIJK-IDX UP BY 1
002120     END-IF.
002130*
002140*---------------------------------------------------------------*
002150 B159-INIT-ONE-DIJK-ENTRY-EX.
002160*---------------------------------------------------------------*
002170     EXIT.
002180*
002190*---------------------------------------------------------------*
002200 B200-DIJKSTRA-ROUND.
002210*    ONE ROUND: SETTLE THE CHEAPEST UNVISITED STOP, RELAX ITS
002220*    OUTGOING LEGS.  LOOP EXITS WHEN THE TARGET IS SETTLED OR
002230*    NO UNVISITED STOP IS REACHABLE.
002240*---------------------------------------------------------------*
002250     MOVE ZERO TO WK-N-BEST-UNVISITED-IDX.
002260     SET WK-DIJK-IDX TO 1.
002270     PERFORM B250-SCAN-ONE-UNVISITED
002280             THRU B259-SCAN-ONE-UNVISITED-EX
002290             WK-STOP-COUNT TIMES.
002300*
002310     SET WK-DIJK-IDX TO WK-N-BEST-UNVISITED-IDX.
002320     IF      WK-N-BEST-UNVISITED-IDX = ZERO OR
002330             WK-DIJK-BEST-TIME (WK-DIJK-IDX) = WK-N-INFINITE-TIME
002340             SET WK-SW-UNREACHABLE TO TRUE
002350             GO TO B299-DIJKSTRA-ROUND-EX.
002360*
002370     MOVE WK-N-BEST-UNVISITED-IDX TO WK-N-CURRENT-IDX.
002380     SET WK-DIJK-VISITED (WK-DIJK-IDX) TO TRUE.
002390*
002400     IF      WK-N-CURRENT-IDX = WK-C-RTF-TO-STOP-IDX
002410             SET WK-SW-UNREACHABLE TO TRUE
002420             GO TO B299-DIJKSTRA-ROUND-EX.
002430*
002440     PERFORM B300-RELAX-LEGS THRU B399-RELAX-LEGS-EX.
002450*
002460*    LOOP CONDITION IS "UNTIL WK-SW-UNREACHABLE" SO THE ROUND
002470*    KEEPS GOING - RESET THE SWITCH BEFORE RETURNING.
002480     SET WK-SW-REACHABLE TO TRUE.
002490*
002500*---------------------------------------------------------------*
002510 B299-DIJKSTRA-ROUND-EX.
002520*---------------------------------------------------------------*
002530     EXIT.
002540*
002550*---------------------------------------------------------------*
002560 B250-SCAN-ONE-UNVISITED.
002570*    ONE PASS OF THE "CHEAPEST UNVISITED STOP" MIN-SCAN.
002580*---------------------------------------------------------------*
002590     IF      WK-DIJK-NOT-VISITED (WK-DIJK-IDX)
002600        IF   WK-N-BEST-UNVISITED-IDX = ZERO
002610             SET WK-N-BEST-UNVISITED-IDX TO WK-DIJK-IDX
002620        ELSE
002630           IF WK-DIJK-BEST-TIME (WK-DIJK-IDX) <
002640              WK-DIJK-BEST-TIME (WK-N-BEST-UNVISITED-IDX)
002650              SET WK-N-BEST-UNVISITED-IDX TO WK-DIJK-IDX
002660           END-IF
002670        END-IF
002680     END-IF.
002690     IF WK-DIJK-IDX < WK-STOP-COUNT
002700        SET WK-DIJK-IDX UP BY 1
002710     END-IF.
002720*
002730*---------------------------------------------------------------*
002740 B259-SCAN-ONE-UNVISITED-EX.
002750*---------------------------------------------------------------*
002760     EXIT.
002770*
002780*---------------------------------------------------------------*
002790 B300-RELAX-LEGS.
002800*    SCAN EVERY LEG WHOSE FROM-ID MATCHES THE STOP JUST SETTLED.
002810*---------------------------------------------------------------*
002820     SET WK-STOP-IDX TO WK-N-CURRENT-IDX.
002830     MOVE WK-STOP-ID (WK-STOP-IDX) TO WK-N-CURRENT-STOP-ID.
002840     SET WK-LEG-IDX TO 1.
002850     PERFORM B350-RELAX-ONE-LEG THRU B359-RELAX-ONE-LEG-EX
002860             WK-LEG-COUNT TIMES.
002870*
002880*---------------------------------------------------------------*
002890 B399-RELAX-LEGS-EX.
002900*---------------------------------------------------------------*
002910     EXIT.
002920*
002930*---------------------------------------------------------------*
002940 B350-RELAX-ONE-LEG.
002950*    ONE PASS OF THE B300 RELAXATION SCAN - TEST ONE LEG.
002960*---------------------------------------------------------------*
002970     IF      WK-LEG-FROM-ID (WK-LEG-IDX) = WK-N-CURRENT-STOP-ID
002980        IF   WK-C-RTF-ALL-MODES OR
002990             WK-LEG-MODE (WK-LEG-IDX) (1:3) =
003000             WK-C-RTF-MODE-FILTER
003010           MOVE WK-LEG-TO-ID (WK-LEG-IDX) TO WK-N-BIG-KEY
003020           PERFORM G900-FIND-STOP THRU G999-FIND-STOP-EX
003030           IF   WK-N-FOUND-IDX > ZERO
003040              MOVE WK-N-FOUND-IDX TO WK-N-LEG-TO-IDX
003050              SET WK-DIJK-ALT-IDX TO WK-N-CURRENT-IDX
003060              COMPUTE WK-N-NEW-TIME =
003070                      WK-DIJK-BEST-TIME (WK-DIJK-ALT-IDX) +
003080                      WK-LEG-TIME-MIN (WK-LEG-IDX)
003090              SET WK-DIJK-ALT-IDX TO WK-N-LEG-TO-IDX
003100              IF WK-N-NEW-TIME <
003110                 WK-DIJK-BEST-TIME (WK-DIJK-ALT-IDX)
003120                 MOVE WK-N-NEW-TIME TO
003130                      WK-DIJK-BEST-TIME (WK-DIJK-ALT-IDX)
003140                 MOVE WK-N-CURRENT-IDX TO
003150                      WK-DIJK-PRED-STOP (WK-DIJK-ALT-IDX)
003160                 MOVE WK-LEG-IDX TO
003170                      WK-DIJK-PRED-LEG (WK-DIJK-ALT-IDX)
003180              END-IF
003190           END-IF
003200        END-IF
003210     END-IF.
003220     IF WK-LEG-IDX < WK-LEG-COUNT
003230        SET WK-LEG-IDX UP BY 1
003240     END-IF.
003250*
003260*---------------------------------------------------------------*
003270 B359-RELAX-ONE-LEG-EX.
003280*---------------------------------------------------------------*
003290     EXIT.
003300*
003310*---------------------------------------------------------------*
003320 C100-EXPAND-PATH.
003330*    WALK THE PREDECESSOR CHAIN FROM THE DESTINATION BACK TO
003340*    THE ORIGIN, THEN REVERSE IT INTO WK-C-RTF-LEG-LIST.
003350*---------------------------------------------------------------*
003360     MOVE ZERO TO WK-C-RTF-LEG-COUNT.
003370     SET WK-N-REV-IDX TO 1.
003380     SET WK-DIJK-IDX TO WK-C-RTF-TO-STOP-IDX.
003390     PERFORM C150-WALK-BACK-ONE-STOP THRU C159-WALK-BACK-ONE-STOP-EX
003400             UNTIL WK-DIJK-PRED-STOP (WK-DIJK-IDX) = ZERO.
003410*
003420*    WK-N-REV-IDX IS NOW ONE PAST THE LAST LEG STORED.
003430     SET WK-C-RTF-LEG-IDX TO 1.
003440     PERFORM C160-FLIP-ONE-LEG THRU C169-FLIP-ONE-LEG-EX
003450             UNTIL WK-N-REV-IDX = 1.
003460*
003470*---------------------------------------------------------------*
003480 C199-EXPAND-PATH-EX.
003490*---------------------------------------------------------------*
003500     EXIT.
003510*
003520*---------------------------------------------------------------*
003530 C150-WALK-BACK-ONE-STOP.
003540*    ONE STEP BACK ALONG THE PREDECESSOR CHAIN.
003550*---------------------------------------------------------------*
003560     SET WK-N-REV-LEG (WK-N-REV-IDX)
003570                         TO WK-DIJK-PRED-LEG (WK-DIJK-IDX).
003580     IF WK-N-REV-IDX < 50
003590        SET WK-N-REV-IDX UP BY 1
003600     END-IF.
003610     SET WK-DIJK-ALT-IDX TO WK-DIJK-PRED-STOP (WK-DIJK-IDX).
003620     SET WK-DIJK-IDX TO WK-DIJK-ALT-IDX.
003630*
003640*---------------------------------------------------------------*
003650 C159-WALK-BACK-ONE-STOP-EX.
003660*---------------------------------------------------------------*
003670     EXIT.
003680*
003690*---------------------------------------------------------------*
003700 C160-FLIP-ONE-LEG.
003710*    ONE STEP OF THE REVERSE-INTO-FORWARD-ORDER COPY.
003720*---------------------------------------------------------------*
003730     SET WK-N-REV-IDX DOWN BY 1.
003740     MOVE WK-N-REV-LEG (WK-N-REV-IDX)
003750                   TO WK-C-RTF-LEG-LIST (WK-C-RTF-LEG-IDX).
003760     MOVE ZERO TO WK-C-RTF-LEG-COST (WK-C-RTF-LEG-IDX).
003770     ADD 1 TO WK-C-RTF-LEG-COUNT.
003780     IF WK-C-RTF-LEG-IDX < 50
003790        SET WK-C-RTF-LEG-IDX UP BY 1
003800     END-IF.
003810*
003820*---------------------------------------------------------------*
003830 C169-FLIP-ONE-LEG-EX.
003840*---------------------------------------------------------------*
003850     EXIT.
003860*
003870*---------------------------------------------------------------*
003880 D100-APPLY-FARES.
003890*    WALK THE ORDERED LEG LIST GROUPING MAXIMAL RUNS OF THE
003900*    SAME MODE.  MRT/LRT PRICE TO THE LAST LEG OF THE RUN, TJ
003910*    TO THE FIRST, WALK/TRANSFER RUNS STAY AT ZERO.
003920*---------------------------------------------------------------*
003930     MOVE 1 TO WK-N-RUN-START-POS.
003940     PERFORM D150-PRICE-ONE-RUN THRU D159-PRICE-ONE-RUN-EX
003950             UNTIL WK-N-RUN-START-POS > WK-C-RTF-LEG-COUNT.
003960*
003970*---------------------------------------------------------------*
003980 D199-APPLY-FARES-EX.
003990*---------------------------------------------------------------*
004000     EXIT.
004010*
004020*---------------------------------------------------------------*
004030 D150-PRICE-ONE-RUN.
004040*    FIND THE EXTENT OF THE RUN STARTING AT WK-N-RUN-START-POS
004050*    AND PRICE IT.
004060*---------------------------------------------------------------*
004070     SET WK-C-RTF-LEG-IDX TO WK-N-RUN-START-POS.
004080     SET WK-LEG-IDX TO WK-C-RTF-LEG-LIST (WK-C-RTF-LEG-IDX).
004090     MOVE WK-LEG-MODE (WK-LEG-IDX) TO WK-N-RUN-MODE.
004100     MOVE WK-N-RUN-START-POS TO WK-N-RUN-END-POS.
004110     MOVE WK-N-RUN-START-POS TO WK-N-SCAN-POS.
004120     PERFORM D160-EXTEND-ONE-RUN THRU D169-EXTEND-ONE-RUN-EX
004130             UNTIL WK-N-SCAN-POS >= WK-C-RTF-LEG-COUNT.
004140     PERFORM D200-PRICE-RUN THRU D299-PRICE-RUN-EX.
004150     COMPUTE WK-N-RUN-START-POS = WK-N-RUN-END-POS + 1.
004160*
004170*---------------------------------------------------------------*
004180 D159-PRICE-ONE-RUN-EX.
004190*---------------------------------------------------------------*
004200     EXIT.
004210*
004220*---------------------------------------------------------------*
004230 D160-EXTEND-ONE-RUN.
004240*    TEST WHETHER THE NEXT LEG CONTINUES THE CURRENT RUN.
004250*---------------------------------------------------------------*
004260     ADD 1 TO WK-N-SCAN-POS.
004270     SET WK-C-RTF-LEG-IDX TO WK-N-SCAN-POS.
004280     SET WK-LEG-IDX TO WK-C-RTF-LEG-LIST (WK-C-RTF-LEG-IDX).
004290     IF   WK-LEG-MODE (WK-LEG-IDX) = WK-N-RUN-MODE
004300          MOVE WK-N-SCAN-POS TO WK-N-RUN-END-POS
004310     ELSE
004320          MOVE WK-C-RTF-LEG-COUNT TO WK-N-SCAN-POS
004330     END-IF.
004340*
004350*---------------------------------------------------------------*
004360 D169-EXTEND-ONE-RUN-EX.
004370*---------------------------------------------------------------*
004380     EXIT.
004390*
004400*---------------------------------------------------------------*
004410 D200-PRICE-RUN.
004420*    RUN COVERS POSITIONS WK-N-RUN-START-POS THRU
004430*    WK-N-RUN-END-POS OF WK-C-RTF-LEG-LIST, ALL OF MODE
004440*    WK-N-RUN-MODE.
004450*---------------------------------------------------------------*
004460     IF      WK-N-RUN-MODE (1:4) = "WALK" OR
004470             WK-N-RUN-MODE (1:1) = SPACE
004480             GO TO D299-PRICE-RUN-EX.
004490*
004500     SET WK-C-RTF-LEG-IDX TO WK-N-RUN-START-POS.
004510     SET WK-LEG-IDX TO WK-C-RTF-LEG-LIST (WK-C-RTF-LEG-IDX).
004520     IF      WK-LEG-IS-XFER (WK-LEG-IDX)
004530             GO TO D299-PRICE-RUN-EX.
004540*
004550     MOVE WK-N-RUN-MODE          TO WK-C-FARE-MODE.
004560     MOVE WK-LEG-FROM-NAME (WK-LEG-IDX) TO WK-C-FARE-FROM-NAME.
004570*
004580     SET WK-C-RTF-LEG-IDX TO WK-N-RUN-END-POS.
004590     SET WK-LEG-IDX TO WK-C-RTF-LEG-LIST (WK-C-RTF-LEG-IDX).
004600     MOVE WK-LEG-TO-NAME (WK-LEG-IDX)   TO WK-C-FARE-TO-NAME.
004610*
004620     MOVE ZERO TO WK-N-RUN-DIST-SUM.
004630     SET WK-N-SCAN-POS TO WK-N-RUN-START-POS.
004640     PERFORM D250-SUM-ONE-LEG-DIST THRU D259-SUM-ONE-LEG-DIST-EX
004650             UNTIL WK-N-SCAN-POS > WK-N-RUN-END-POS.
004660     MOVE WK-N-RUN-DIST-SUM       TO WK-C-FARE-DIST-KM.
004670*
004680     CALL "JKTFARE" USING WK-C-FARE-RECORD.
004690*
004700     IF      WK-N-RUN-MODE (1:2) = "TJ"
004710             SET WK-C-RTF-LEG-IDX TO WK-N-RUN-START-POS
004720     ELSE
004730             SET WK-C-RTF-LEG-IDX TO WK-N-RUN-END-POS.
004740     MOVE WK-C-FARE-AMOUNT TO WK-C-RTF-LEG-COST (WK-C-RTF-LEG-IDX).
004750*
004760*---------------------------------------------------------------*
004770 D299-PRICE-RUN-EX.
004780*---------------------------------------------------------------*
004790     EXIT.
004800*
004810*---------------------------------------------------------------*
004820 D250-SUM-ONE-LEG-DIST.
004830*    ONE PASS OF THE RUN-DISTANCE SUMMATION.
004840*---------------------------------------------------------------*
004850     SET WK-C-RTF-LEG-IDX TO WK-N-SCAN-POS.
004860     SET WK-LEG-IDX TO WK-C-RTF-LEG-LIST (WK-C-RTF-LEG-IDX).
004870     ADD WK-LEG-DIST-KM (WK-LEG-IDX) TO WK-N-RUN-DIST-SUM.
004880     ADD 1 TO WK-N-SCAN-POS.
004890*
004900*---------------------------------------------------------------*
004910 D259-SUM-ONE-LEG-DIST-EX.
004920*---------------------------------------------------------------*
004930     EXIT.
004940*
004950*---------------------------------------------------------------*
004960 E100-BUILD-TOTALS.
004970*---------------------------------------------------------------*
004980     MOVE ZERO TO WK-C-RTF-TOTAL-DIST-KM WK-C-RTF-TOTAL-TIME-MIN
004990                  WK-C-RTF-TOTAL-COST-IDR.
005000     SET WK-C-RTF-LEG-IDX TO 1.
005010     PERFORM E150-ADD-ONE-LEG-TOTAL THRU E159-ADD-ONE-LEG-TOTAL-EX
005020             WK-C-RTF-LEG-COUNT TIMES.
005030*
005040*---------------------------------------------------------------*
005050 E199-BUILD-TOTALS-EX.
005060*---------------------------------------------------------------*
005070     EXIT.
005080*
005090*---------------------------------------------------------------*
005100 E150-ADD-ONE-LEG-TOTAL.
005110*    ONE PASS OF THE TOTALS ACCUMULATION.
005120*---------------------------------------------------------------*
005130     SET WK-LEG-IDX TO WK-C-RTF-LEG-LIST (WK-C-RTF-LEG-IDX).
005140     ADD WK-LEG-DIST-KM (WK-LEG-IDX)
005150                         TO WK-C-RTF-TOTAL-DIST-KM.
005160     ADD WK-LEG-TIME-MIN (WK-LEG-IDX)
005170                         TO WK-C-RTF-TOTAL-TIME-MIN.
005180     ADD WK-C-RTF-LEG-COST (WK-C-RTF-LEG-IDX)
005190                         TO WK-C-RTF-TOTAL-COST-IDR.
005200     IF WK-C-RTF-LEG-IDX < WK-C-RTF-LEG-COUNT
005210        SET WK-C-RTF-LEG-IDX UP BY 1
005220     END-IF.
005230*
005240*---------------------------------------------------------------*
005250 E159-ADD-ONE-LEG-TOTAL-EX.
005260*---------------------------------------------------------------*
005270     EXIT.
005280*
005290*---------------------------------------------------------------*
005300 F100-BUILD-XFER-LIST.
005310*---------------------------------------------------------------*
005320     MOVE ZERO TO WK-C-RTF-XFER-COUNT.
005330     SET WK-C-RTF-LEG-IDX TO 1.
005340     PERFORM F150-CHECK-ONE-LEG-XFER THRU F159-CHECK-ONE-LEG-XFER-EX
005350             WK-C-RTF-LEG-COUNT TIMES.
005360*
005370*---------------------------------------------------------------*
005380 F199-BUILD-XFER-LIST-EX.
005390*---------------------------------------------------------------*
005400     EXIT.
005410*
005420*---------------------------------------------------------------*
005430 F150-CHECK-ONE-LEG-XFER.
005440*    ONE PASS OF THE TRANSFER-LIST EXTRACTION.
005450*---------------------------------------------------------------*
005460     SET WK-LEG-IDX TO WK-C-RTF-LEG-LIST (WK-C-RTF-LEG-IDX).
005470     IF      WK-LEG-IS-XFER (WK-LEG-IDX) AND
005480             WK-C-RTF-XFER-COUNT < 20
005490             ADD 1 TO WK-C-RTF-XFER-COUNT
005500             SET WK-C-RTF-XFER-IDX TO WK-C-RTF-XFER-COUNT
005510             MOVE WK-LEG-FROM-NAME (WK-LEG-IDX) TO
005520                  WK-C-RTF-XFER-STOP-NAME (WK-C-RTF-XFER-IDX)
005530             MOVE WK-LEG-FROM-MODE (WK-LEG-IDX) TO
005540                  WK-C-RTF-XFER-FROM-MODE (WK-C-RTF-XFER-IDX)
005550             MOVE WK-LEG-TO-MODE (WK-LEG-IDX) TO
005560                  WK-C-RTF-XFER-TO-MODE (WK-C-RTF-XFER-IDX)
005570     END-IF.
005580     IF WK-C-RTF-LEG-IDX < WK-C-RTF-LEG-COUNT
005590        SET WK-C-RTF-LEG-IDX UP BY 1
005600     END-IF.
005610*
005620*---------------------------------------------------------------*
005630 F159-CHECK-ONE-LEG-XFER-EX.
005640*---------------------------------------------------------------*
005650     EXIT.
005660*
005670*---------------------------------------------------------------*
005680 G900-FIND-STOP.
005690*    LINEAR SCAN OF THE STOP TABLE FOR WK-N-BIG-KEY.  RETURNS
005700*    WK-N-FOUND-IDX (ZERO IF NOT FOUND).
005710*---------------------------------------------------------------*
005720     MOVE ZERO TO WK-N-FOUND-IDX.
005730     SET WK-STOP-IDX TO 1.
005740     PERFORM G950-CHECK-ONE-STOP THRU G959-CHECK-ONE-STOP-EX
005750             WK-STOP-COUNT TIMES.
005760*
005770*---------------------------------------------------------------*
005780 G999-FIND-STOP-EX.
005790*---------------------------------------------------------------*
005800     EXIT.
005810*
005820*---------------------------------------------------------------*
005830 G950-CHECK-ONE-STOP.
005840*    ONE PASS OF THE G900 LINEAR SCAN.
005850*---------------------------------------------------------------*
005860     IF      WK-STOP-ID (WK-STOP-IDX) = WK-N-BIG-KEY AND
005870             WK-N-FOUND-IDX = ZERO
005880             SET WK-N-FOUND-IDX TO WK-STOP-IDX
005890     END-IF.
005900     IF WK-STOP-IDX < WK-STOP-COUNT
005910        SET WK-STOP-IDX UP BY 1
005920     END-IF.
005930*
005940*---------------------------------------------------------------*
005950 G959-CHECK-ONE-STOP-EX.
005960*---------------------------------------------------------------*
005970     EXIT.
005980*
005990******************************************************************
006000*************** END OF PROGRAM SOURCE - JKTRTF *****************
006010******************************************************************
