000100* JKCSTAT.CPYBK
000110*----------------------------------------------------------------*
000120* COMMON FILE STATUS CONDITION NAMES - SHARED BY ALL PROGRAMS
000130* IN THE JAKARTA TRANSIT ROUTE & FARE BATCH SUITE (JKT-xxxx).
000140* COPIED FROM THE TRANSFER-VALIDATION SHOP'S ASCMWS PATTERN.
000150*----------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170* ==================================================================
000180* TAG    NAME    DATE       DESCRIPTION
000190* ------------------------------------------------------------------
000200* JKT001 RGH     14/03/1991 - INITIAL VERSION FOR MRT/LRT/TJ ROUTE
000210*                             AND FARE BATCH SUITE
000220* JKT014 SLM     09/11/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS
000230*                             COPYBOOK, NO CHANGE REQUIRED
000240* ------------------------------------------------------------------
000250 01  WK-C-JKT-COMMON.
000260     05  WK-C-FILE-STATUS          PIC X(02).
000270         88  WK-C-SUCCESSFUL                VALUE "00".
000280         88  WK-C-DUPLICATE-KEY             VALUE "22".
000290         88  WK-C-RECORD-NOT-FOUND          VALUE "23".
000300         88  WK-C-END-OF-FILE                VALUE "10".
000310     05  FILLER                    PIC X(10).
