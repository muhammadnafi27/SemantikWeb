000100* JKSTOPTB.CPYBK
000110*----------------------------------------------------------------*
000120* IN-MEMORY STOP TABLE.  LOADED ONCE FROM STOP-FILE BY JKTTRIP
000130* PARA B100-LOAD-STOP-TABLE AND SEARCHED LINEARLY BY THE
000140* NEAREST-STOP LOOKUP (PARA B500) AND BY JKTNETB WHEN IT BUILDS
000150* THE LEG NETWORK.  MODE IS DERIVED ONCE AT LOAD TIME, NOT
000160* RE-DERIVED ON EVERY SEARCH.
000170*----------------------------------------------------------------*
000180* HISTORY OF MODIFICATION:
000190* ==================================================================
000200* TAG    NAME    DATE       DESCRIPTION
000210* ------------------------------------------------------------------
000220* JKT001 RGH     14/03/1991 - INITIAL VERSION, TABLE SIZED FOR 300
000230*                             STOPS PER THE NETWORK PLANNING GROUP
000240* JKT018 SLM     04/06/1997 - ADDED WK-STOP-ENTRY-ALT REDEFINES SO
000250*                             A WHOLE ENTRY CAN BE MOVED IN ONE
000260*                             SHOT WHEN THE NEAREST-STOP SEARCH
000270*                             SWAPS THE CURRENT BEST CANDIDATE
000280* ------------------------------------------------------------------
000290 01  WK-STOP-TABLE.
000300     05  WK-STOP-COUNT             PIC 9(05)      COMP.
000310     05  WK-STOP-ENTRY OCCURS 300 TIMES
000320                       INDEXED BY WK-STOP-IDX.
000330         10  WK-STOP-ID            PIC X(20).
000340         10  WK-STOP-NAME          PIC X(40).
000350         10  WK-STOP-LAT           PIC S9(03)V9(06)
000360                 SIGN IS LEADING SEPARATE CHARACTER.
000370         10  WK-STOP-LON           PIC S9(03)V9(06)
000380                 SIGN IS LEADING SEPARATE CHARACTER.
000390         10  WK-STOP-MODE          PIC X(03).
000400             88  WK-STOP-MRT                 VALUE "MRT".
000410             88  WK-STOP-LRT                 VALUE "LRT".
000420             88  WK-STOP-TJ                  VALUE "TJ ".
000430         10  FILLER                PIC X(10).
000440     05  WK-STOP-ENTRY-ALT REDEFINES WK-STOP-ENTRY
000450                       OCCURS 300 TIMES
000460                       INDEXED BY WK-STOP-ALT-IDX
000470                       PIC X(93).
000480
