000100* JKLEGTB.CPYBK
000110*----------------------------------------------------------------*
000120* IN-MEMORY LEG NETWORK.  BUILT ONCE BY JKTNETB FROM THE STOP
000130* TABLE AND ROUTE-FILE (ROUTE-ADJACENCY LEGS, TJ PROXIMITY LEGS,
000140* CROSS-MODE TRANSFER LEGS) AND THEN SEARCHED BY JKTRTF'S
000150* DIJKSTRA SHORTEST-PATH LOGIC ONCE PER ORIGIN/DESTINATION HOP.
000160* SHARED VIA LINKAGE BETWEEN JKTTRIP, JKTNETB AND JKTRTF - ALL
000170* THREE COPY THIS SAME BOOK SO THE STORAGE LAYOUT NEVER DRIFTS.
000180*----------------------------------------------------------------*
000190* HISTORY OF MODIFICATION:
000200* ==================================================================
000210* TAG    NAME    DATE       DESCRIPTION
000220* ------------------------------------------------------------------
000230* JKT001 RGH     14/03/1991 - INITIAL VERSION, TABLE SIZED FOR 4000
000240*                             DIRECTED LEGS
000250* JKT026 MTW     30/03/2001 - ADDED WK-LEG-WEIGHT (ROUTING-ONLY
000260*                             COST, NOT JOURNEY PRICING) PER
000270*                             REQUEST 47511 NETWORK REBALANCE
000280* JKT033 SLM     19/09/2003 - ADDED WK-DIJK-ENTRY-ALT REDEFINES SO
000290*                             JKTRTF CAN CLEAR A SCRATCH ENTRY IN
000300*                             ONE MOVE AT THE START OF EACH HOP
000310* JKT055 HBW     09/06/2004 - DROPPED WK-LEG-WEIGHT (SEE JKTNETB
000320*                             HISTORY) - THE NETWORK-REBALANCE
000330*                             PROJECT WAS SHELVED, REQUEST 52511
000340* ------------------------------------------------------------------
000350 01  WK-LEG-TABLE.
000360     05  WK-LEG-COUNT              PIC 9(05)      COMP.
000370     05  WK-LEG-ENTRY OCCURS 4000 TIMES
000380                       INDEXED BY WK-LEG-IDX.
000390         10  WK-LEG-FROM-ID        PIC X(20).
000400         10  WK-LEG-TO-ID          PIC X(20).
000410         10  WK-LEG-FROM-NAME      PIC X(40).
000420         10  WK-LEG-TO-NAME        PIC X(40).
000430         10  WK-LEG-FROM-MODE      PIC X(03).
000440         10  WK-LEG-TO-MODE        PIC X(03).
000450         10  WK-LEG-MODE           PIC X(04).
000460         10  WK-LEG-LINE           PIC X(40).
000470         10  WK-LEG-DIST-KM        PIC 9(04)V9(03).
000480         10  WK-LEG-TIME-MIN       PIC 9(04)V9(02).
000490         10  WK-LEG-TRANSFER-FLAG  PIC X(01).
000500             88  WK-LEG-IS-XFER              VALUE "Y".
000510         10  FILLER                PIC X(15).
000520*
000530* DIJKSTRA SCRATCH TABLE - ONE ENTRY PER STOP IN WK-STOP-TABLE,
000540* SAME SUBSCRIPT.  REBUILT AT THE START OF EVERY ORIGIN/DEST HOP.
000550*
000560 01  WK-DIJKSTRA-TABLE.
000570     05  WK-DIJK-ENTRY OCCURS 300 TIMES
000580                       INDEXED BY WK-DIJK-IDX.
000590         10  WK-DIJK-BEST-TIME     PIC 9(07)V9(02) COMP-3.
000600         10  WK-DIJK-PRED-STOP     PIC 9(05)      COMP.
000610         10  WK-DIJK-PRED-LEG      PIC 9(05)      COMP.
000620         10  WK-DIJK-VISITED-FLAG  PIC X(01).
000630             88  WK-DIJK-VISITED             VALUE "Y".
000640             88  WK-DIJK-NOT-VISITED          VALUE "N".
000650     05  WK-DIJK-ENTRY-ALT REDEFINES WK-DIJK-ENTRY
000660                       OCCURS 300 TIMES
000670                       INDEXED BY WK-DIJK-ALT-IDX
000680                       PIC X(14).
