000100* JKDESTTB.CPYBK
000110*----------------------------------------------------------------*
000120* DESTINATION CATALOG.  COMPILED-IN TABLE OF THE 11 TOURIST
000130* DESTINATIONS THE NETWORK PLANNING GROUP MAINTAINS FOR THE
000140* ITINERARY PLANNER.  MIRRORS THE FRONT-END'S SEEDED DESTINATION
000150* LIST - IF THE CATALOG EVER GROWS PAST 11 ROWS, LOAD IT FROM
000160* DEST-FILE INSTEAD (SEE THE JKT041 CHANGE NOTE BELOW).
000170*
000180* LATITUDE/LONGITUDE ARE CARRIED SIGN LEADING SEPARATE SO THE
000190* SEED ROWS BELOW CAN BE KEYED IN AS PLAIN TEXT - NO OVERPUNCH.
000200*----------------------------------------------------------------*
000210* HISTORY OF MODIFICATION:
000220* ==================================================================
000230* TAG    NAME    DATE       DESCRIPTION
000240* ------------------------------------------------------------------
000250* JKT001 RGH     14/03/1991 - INITIAL VERSION, 11 SEEDED ROWS
000260* JKT041 HBW     11/02/1999 - LEFT ROOM FOR A DEST-FILE LOAD PATH
000270*                             IF THE CATALOG OUTGROWS THE COMPILED
000280*                             TABLE - NOT YET NEEDED
000290* ------------------------------------------------------------------
000300 01  WK-DEST-TABLE.
000310     05  WK-DEST-ENTRY OCCURS 11 TIMES
000320                       INDEXED BY WK-DEST-IDX.
000330         10  WK-DEST-SLUG          PIC X(30).
000340         10  WK-DEST-NAME          PIC X(40).
000350         10  WK-DEST-REGION        PIC X(20).
000360         10  WK-DEST-LAT           PIC S9(03)V9(06)
000370                 SIGN IS LEADING SEPARATE CHARACTER.
000380         10  WK-DEST-LON           PIC S9(03)V9(06)
000390                 SIGN IS LEADING SEPARATE CHARACTER.
000400         10  WK-DEST-CATEGORY      PIC X(12).
000410         10  FILLER                PIC X(05).
000420*
000430* SEEDED VALUES - LOADED INTO THE TABLE ABOVE AT B050-INIT-DEST-TABLE
000440* IN JKTTRIP (VALUE CLAUSES CANNOT BE USED ON A TABLE ENTRY THAT IS
000450* ALSO SUBSCRIPTED, SO THE ROWS ARE CARRIED HERE AS A FLAT LIST AND
000460* UNSTRUNG INTO WK-DEST-ENTRY ONE ROW AT A TIME).
000470*
000480 01  WK-DEST-SEED-TABLE.
000490     05  FILLER PIC X(122) VALUE
000500         "ancol-dreamland               Ancol Dreamland           
000510-    "              Jakarta Utara       -006124900+106845600Recrea
000520-    "tion  ".
000530     05  FILLER PIC X(122) VALUE
000540         "kota-tua-jakarta              Kota Tua Jakarta          
000550-    "              Jakarta Barat       -006135200+106813300Histor
000560-    "ical  ".
000570     05  FILLER PIC X(122) VALUE
000580         "taman-mini-indonesia-indah    Taman Mini Indonesia Indah
000590-    "              Jakarta Timur       -006302400+106895100Cultur
000600-    "al    ".
000610     05  FILLER PIC X(122) VALUE
000620         "monumen-nasional              Monumen Nasional          
000630-    "              Jakarta Pusat       -006175400+106827200Histor
000640-    "ical  ".
000650     05  FILLER PIC X(122) VALUE
000660         "gelora-bung-karno             Gelora Bung Karno         
000670-    "              Jakarta Pusat       -006218600+106801900Sports
000680-    "      ".
000690     05  FILLER PIC X(122) VALUE
000700         "kebun-binatang-ragunan        Kebun Binatang Ragunan    
000710-    "              Jakarta Selatan     -006312500+106820300Recrea
000720-    "tion  ".
000730     05  FILLER PIC X(122) VALUE
000740         "plaza-indonesia               Plaza Indonesia           
000750-    "              Jakarta Pusat       -006193100+106822500Shoppi
000760-    "ng    ".
000770     05  FILLER PIC X(122) VALUE
000780         "blok-m                        Blok M                    
000790-    "              Jakarta Selatan     -006244100+106798400Shoppi
000800-    "ng    ".
000810     05  FILLER PIC X(122) VALUE
000820         "museum-nasional               Museum Nasional           
000830-    "              Jakarta Pusat       -006176400+106822200Histor
000840-    "ical  ".
000850     05  FILLER PIC X(122) VALUE
000860         "masjid-istiqlal               Masjid Istiqlal           
000870-    "              Jakarta Pusat       -006169900+106831000Histor
000880-    "ical  ".
000890     05  FILLER PIC X(122) VALUE
000900         "taman-suropati                Taman Suropati            
000910-    "              Jakarta Pusat       -006198800+106833600Recrea
000920-    "tion  ".
000930 01  WK-DEST-SEED-TABLE-R REDEFINES WK-DEST-SEED-TABLE.
000940     05  WK-DEST-SEED-ROW OCCURS 11 TIMES
000950                       INDEXED BY WK-DEST-SEED-IDX.
000960         10  WK-DEST-SEED-SLUG     PIC X(30).
000970         10  WK-DEST-SEED-NAME     PIC X(40).
000980         10  WK-DEST-SEED-REGION   PIC X(20).
000990         10  WK-DEST-SEED-LAT      PIC S9(03)V9(06)
001000                 SIGN IS LEADING SEPARATE CHARACTER.
001010         10  WK-DEST-SEED-LON      PIC S9(03)V9(06)
001020                 SIGN IS LEADING SEPARATE CHARACTER.
001030         10  WK-DEST-SEED-CAT      PIC X(12).
