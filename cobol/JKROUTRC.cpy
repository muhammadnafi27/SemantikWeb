000100* JKROUTRC.CPYBK
000110*----------------------------------------------------------------*
000120* ROUTE-FILE RECORD LAYOUT.  ONE RECORD PER (ROUTE, STOP)
000130* PAIR, FILE SORTED BY JKR-ROUTE-ID / JKR-ROUTE-SEQ ASCENDING.
000140* THE RECORD CARRIES NO SEPARATE MODE FIELD - JKTNETB PARA
000150* A350 DERIVES THE LEG'S MODE FROM JKR-ROUTE-ID ITSELF (A
000160* ROUTE-ID CONTAINING "MRT" IS AN MRT ROUTE, ANYTHING ELSE ON
000170* THIS FILE IS LRT).
000180*----------------------------------------------------------------*
000190* HISTORY OF MODIFICATION:
000200* ==================================================================
000210* TAG    NAME    DATE       DESCRIPTION
000220* ------------------------------------------------------------------
000230* JKT001 RGH     14/03/1991 - INITIAL VERSION
000240* JKT052 SLM     06/09/2003 - LEG MODE NOW DERIVED FROM ROUTE-ID
000250*                             (SEE JKTNETB PARA A350) INSTEAD OF
000260*                             THE ADJOINED STOP - REQUEST 52204,
000270*                             MIXED MRT/LRT INTERCHANGE STOPS WERE
000280*                             MISTAGGING ONE LEG OF EVERY PAIR
000290* ------------------------------------------------------------------
000300 01  JKR-ROUTE-RECORD              PIC X(83).
000310 01  JKR-ROUTE-RECORD-R REDEFINES  JKR-ROUTE-RECORD.
000320     05  JKR-ROUTE-ID              PIC X(20).
000330*                                  ROUTE IDENTIFIER
000340     05  JKR-ROUTE-NAME            PIC X(40).
000350*                                  LINE NAME
000360     05  JKR-ROUTE-SEQ             PIC 9(03).
000370*                                  ORDER OF STOP ALONG ROUTE
000380     05  JKR-ROUTE-STOP-ID         PIC X(20).
000390*                                  STOP AT THIS SEQUENCE POSITION
