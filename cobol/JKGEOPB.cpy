000100* JKGEOPB.CPYBK
000110*----------------------------------------------------------------*
000120* LINKAGE PARAMETER BLOCK FOR CALL "JKTGEOD".  WK-C-GEO-METHOD
000130* SELECTS HAVERSINE GREAT-CIRCLE, FLAT-EARTH APPROXIMATION, OR
000140* THE STANDALONE WALKING-TIME HELPER - ONE CALLED ROUTINE, THREE
000150* SMALL JOBS, SAME PATTERN AS THE OLD TRFXGSPA UTILITY.
000160*----------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:
000180* ==================================================================
000190* TAG    NAME    DATE       DESCRIPTION
000200* ------------------------------------------------------------------
000210* JKT001 RGH     14/03/1991 - INITIAL VERSION
000220* ------------------------------------------------------------------
000230 01  WK-C-GEO-RECORD.
000240     05  WK-C-GEO-INPUT.
000250         10  WK-C-GEO-METHOD       PIC X(01).
000260             88  WK-C-GEO-HAVERSINE          VALUE "H".
000270             88  WK-C-GEO-FLAT-EARTH         VALUE "F".
000280             88  WK-C-GEO-WALK-TIME          VALUE "W".
000290         10  WK-C-GEO-LAT1         PIC S9(03)V9(06)
000300                 SIGN IS LEADING SEPARATE CHARACTER.
000310         10  WK-C-GEO-LON1         PIC S9(03)V9(06)
000320                 SIGN IS LEADING SEPARATE CHARACTER.
000330         10  WK-C-GEO-LAT2         PIC S9(03)V9(06)
000340                 SIGN IS LEADING SEPARATE CHARACTER.
000350         10  WK-C-GEO-LON2         PIC S9(03)V9(06)
000360                 SIGN IS LEADING SEPARATE CHARACTER.
000370         10  WK-C-GEO-DIST-M       PIC 9(07)V9(02).
000380         10  WK-C-GEO-SPEED-KMH    PIC 9(03)V9(01).
000390     05  WK-C-GEO-OUTPUT.
000400         10  WK-C-GEO-RESULT-M     PIC 9(07)V9(02).
000410         10  WK-C-GEO-RESULT-MIN   PIC 9(05)V9(02).
