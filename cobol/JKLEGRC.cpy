000100* JKLEGRC.CPYBK
000110*----------------------------------------------------------------*
000120* ITINERARY LEG RECORD.  THIS IS THE FIELD SHAPE USED BOTH FOR
000130* A SINGLE HOP ON THE ITIN-REPORT DETAIL LINE AND, VIA JKLEGTB,
000140* FOR EVERY EDGE IN THE IN-MEMORY LEG NETWORK BUILT BY JKTNETB.
000150*----------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:
000170* ==================================================================
000180* TAG    NAME    DATE       DESCRIPTION
000190* ------------------------------------------------------------------
000200* JKT001 RGH     14/03/1991 - INITIAL VERSION
000210* JKT007 HBW     02/09/1993 - ADDED LEG-TRANSFER-FLAG FOR THE
000220*                             TRANSFER-LIST SECTION OF ITIN-REPORT
000230* ------------------------------------------------------------------
000240 01  JKL-LEG-RECORD                PIC X(184).
000250 01  JKL-LEG-RECORD-R  REDEFINES   JKL-LEG-RECORD.
000260     05  JKL-FROM-ID               PIC X(20).
000270*                                  FROM-STOP IDENTIFIER
000280     05  JKL-TO-ID                 PIC X(20).
000290*                                  TO-STOP IDENTIFIER
000300     05  JKL-FROM-NAME             PIC X(40).
000310*                                  FROM-STOP DISPLAY NAME
000320     05  JKL-TO-NAME               PIC X(40).
000330*                                  TO-STOP DISPLAY NAME
000340     05  JKL-MODE                  PIC X(04).
000350         88  JKL-MODE-IS-MRT                VALUE "MRT ".
000360         88  JKL-MODE-IS-LRT                VALUE "LRT ".
000370         88  JKL-MODE-IS-TJ                 VALUE "TJ  ".
000380         88  JKL-MODE-IS-WALK               VALUE "WALK".
000390*                                  MRT / LRT / TJ  / WALK
000400     05  JKL-LINE                  PIC X(40).
000410*                                  LINE NAME, TRANSFER TEXT, OR
000420*                                  "JALAN KAKI" FOR A WALK LEG
000430     05  JKL-DIST-KM               PIC 9(04)V9(03).
000440*                                  LEG DISTANCE IN KILOMETRES
000450     05  JKL-TIME-MIN              PIC 9(04)V9(02).
000460*                                  LEG TRAVEL TIME IN MINUTES
000470     05  JKL-COST-IDR              PIC 9(06).
000480*                                  FARE ASSIGNED TO THIS LEG, IDR
000490     05  JKL-TRANSFER-FLAG         PIC X(01).
000500         88  JKL-IS-TRANSFER                VALUE "Y".
000510         88  JKL-NOT-TRANSFER                VALUE "N".
000520*                                  Y IF A MODE-CHANGE TRANSFER LEG
