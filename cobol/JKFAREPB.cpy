000100* JKFAREPB.CPYBK
000110*----------------------------------------------------------------*
000120* LINKAGE PARAMETER BLOCK FOR CALL "JKTFARE".  ONE FARE LOOKUP
000130* PER CALL - CALLER SETS THE -INPUT GROUP, JKTFARE RETURNS THE
000140* -OUTPUT GROUP.  PATTERNED ON THE SHOP'S SINGLE-RECORD CALL
000150* INTERFACE (SEE XPARA.CPYBK IN THE TRANSFER VALIDATION SUITE).
000160*----------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:
000180* ==================================================================
000190* TAG    NAME    DATE       DESCRIPTION
000200* ------------------------------------------------------------------
000210* JKT001 RGH     14/03/1991 - INITIAL VERSION
000220* JKT031 HBW     05/05/2000 - ADDED WK-C-FARE-FROM-NAME/TO-NAME
000230*                             FOR THE MRT MATRIX LOOKUP, KEPT
000240*                             WK-C-FARE-DIST-KM FOR LRT
000250* ------------------------------------------------------------------
000260 01  WK-C-FARE-RECORD.
000270     05  WK-C-FARE-INPUT.
000280         10  WK-C-FARE-MODE        PIC X(04).
000290             88  WK-C-FARE-MRT               VALUE "MRT ".
000300             88  WK-C-FARE-LRT               VALUE "LRT ".
000310             88  WK-C-FARE-TJ                VALUE "TJ  ".
000320             88  WK-C-FARE-WALK              VALUE "WALK".
000330         10  WK-C-FARE-FROM-NAME   PIC X(40).
000340         10  WK-C-FARE-TO-NAME     PIC X(40).
000350         10  WK-C-FARE-DIST-KM     PIC 9(04)V9(03).
000360     05  WK-C-FARE-OUTPUT.
000370         10  WK-C-FARE-AMOUNT      PIC 9(06).
000380         10  WK-C-FARE-DEFAULTED   PIC X(01).
000390             88  WK-C-FARE-WAS-DEFAULTED     VALUE "Y".
000400     05  FILLER                    PIC X(06).
