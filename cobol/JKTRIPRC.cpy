000100* JKTRIPRC.CPYBK
000110*----------------------------------------------------------------*
000120* TRIP-FILE RECORD LAYOUT.  ONE RECORD PER TRIP REQUEST.  UP TO
000130* 5 DESTINATION SLUGS ARE CARRIED, VISITED IN THE ORDER GIVEN.
000140* TRIP-DEST-COUNT TELLS HOW MANY OF THE 5 OCCURRENCES ARE ACTUAL
000150* DATA - THE REMAINDER ARE SPACE FILLED.
000160*----------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:
000180* ==================================================================
000190* TAG    NAME    DATE       DESCRIPTION
000200* ------------------------------------------------------------------
000210* JKT001 RGH     14/03/1991 - INITIAL VERSION
000220* JKT022 MTW     18/01/2001 - RAISED MAX DESTINATIONS PER TRIP
000230*                             FROM 3 TO 5 PER REQUEST 47511
000240* ------------------------------------------------------------------
000250 01  JKQ-TRIP-RECORD                PIC X(204).
000260 01  JKQ-TRIP-RECORD-R  REDEFINES   JKQ-TRIP-RECORD.
000270     05  JKQ-TRIP-ID                PIC X(08).
000280*                                   REQUEST IDENTIFIER
000290     05  JKQ-TRIP-START-TYPE        PIC X(01).
000300         88  JKQ-START-IS-STOP               VALUE "S".
000310         88  JKQ-START-IS-COORD              VALUE "C".
000320*                                   S = STOP ID, C = COORDINATE
000330     05  JKQ-TRIP-START-STOP        PIC X(20).
000340*                                   ORIGIN STOP ID WHEN TYPE S
000350     05  JKQ-TRIP-START-LAT         PIC S9(03)V9(06)
000360             SIGN IS LEADING SEPARATE CHARACTER.
000370*                                   ORIGIN LATITUDE WHEN TYPE C
000380     05  JKQ-TRIP-START-LON         PIC S9(03)V9(06)
000390             SIGN IS LEADING SEPARATE CHARACTER.
000400*                                   ORIGIN LONGITUDE WHEN TYPE C
000410     05  JKQ-TRIP-MODE              PIC X(03).
000420         88  JKQ-MODE-ALL                    VALUE "ALL".
000430         88  JKQ-MODE-MRT                    VALUE "MRT".
000440         88  JKQ-MODE-LRT                    VALUE "LRT".
000450         88  JKQ-MODE-TJ                     VALUE "TJ ".
000460*                                   MRT / LRT / TJ  / ALL FILTER
000470     05  JKQ-TRIP-DEST-COUNT        PIC 9(02).
000480*                                   NUMBER OF DESTINATIONS, 1-5
000490     05  JKQ-TRIP-DEST-SLUG         PIC X(30) OCCURS 5 TIMES.
000500*                                   DESTINATION SLUGS, VISIT ORDER
