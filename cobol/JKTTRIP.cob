000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     JKTTRIP.
000140 AUTHOR.         RAHMAT G. HARTONO.
000150 INSTALLATION.   NETWORK PLANNING GROUP - BATCH SYSTEMS.
000160 DATE-WRITTEN.   12 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       NONE.
000190*
000200*DESCRIPTION :  MAIN BATCH DRIVER FOR THE JAKARTA TRANSIT ROUTE
000210*               AND FARE SUITE.  LOADS THE STOP TABLE AND THE
000220*               11-ROW DESTINATION CATALOG, CALLS JKTNETB ONCE
000230*               TO BUILD THE LEG NETWORK, THEN READS TRIP-FILE
000240*               ONE REQUEST AT A TIME.  FOR EACH REQUEST -
000250*                 - RESOLVES THE ORIGIN (GIVEN STOP, OR NEAREST
000260*                   STOP TO A GIVEN COORDINATE)
000270*                 - VISITS EACH DESTINATION SLUG IN THE ORDER
000280*                   GIVEN, CALLING JKTRTF FOR EACH HOP OVER TO
000290*                   THE STOP NEAREST THAT DESTINATION
000300*                 - APPENDS A LAST-MILE WALK LEG WHEN THE
000310*                   NEAREST STOP IS NOT ON TOP OF THE
000320*                   DESTINATION ITSELF
000330*                 - WRITES ONE ITIN-REPORT DETAIL LINE PER LEG,
000340*                   A TRANSFER LINE PER MODE CHANGE, AND A TRIP
000350*                   TOTAL LINE ON THE TRIP-ID CONTROL BREAK
000360*               AT END OF TRIP-FILE, WRITES SUMMARY-REPORT WITH
000370*               THE NETWORK STATISTICS AND THE RUN CONTROL
000380*               TOTALS.
000390*
000400*================================================================
000410* HISTORY OF MODIFICATION:
000420*================================================================
000430* JKT001 RGH     14/03/1991 - INITIAL VERSION
000440* JKT002 RGH     12/04/1991 - ADDED COORDINATE-TYPE ORIGIN
000450*                             RESOLUTION (TYPE C), REQUEST 41501
000460* JKT009 HBW     14/09/1993 - LAST-MILE WALK NOW SKIPPED WHEN
000470*                             NEAREST STOP IS WITHIN 30 METRES
000480*                             OF THE DESTINATION, PER REQUEST
000490*                             41902 (WAS FLAGGING 0.00 KM WALKS)
000500* JKT029 SLM     08/09/1998 - Y2K REVIEW - WS-DATE-YMD EXPANDED
000510*                             TO A 4-DIGIT CENTURY-QUALIFIED
000520*                             YEAR ON THE REPORT HEADER
000530* JKT037 MTW     11/06/2000 - DESTINATION SLUGS NOT FOUND IN THE
000540*                             CATALOG ARE NOW SKIPPED WITH A
000550*                             DISPLAY WARNING INSTEAD OF ABENDING
000560*                             THE RUN, PER REQUEST 47120
000570* JKT022 MTW     18/01/2001 - RAISED MAX DESTINATIONS PER TRIP
000580*                             FROM 3 TO 5, REQUEST 47511
000590* JKT047 MTW     21/11/2002 - PARA B160 NOW SCANS THE FULL STOP-ID
000600*                             FOR THE MRT/LRT TAG INSTEAD OF ONLY
000610*                             THE FIRST 3 BYTES, REQUEST 51188
000620*                             (MOST STOPS WERE COMING BACK TJ)
000630* JKT041 BSH     23/07/2003 - ADDED DISTINCT-STOP-NAME COUNT TO
000640*                             THE TRIP TOTAL LINE, REQUEST 51044
000650* JKT054 HBW     09/06/2004 - PARA C700 NOW ROUNDS THE LAST-MILE
000660*                             WALK DIST/TIME INTO WORKING FIELDS
000670*                             AT 2/1 DECIMALS BEFORE ADDING TO THE
000680*                             TRIP TOTALS, REQUEST 52488 (TOTALS
000690*                             WERE PICKING UP THE PRINT-LINE'S
000700*                             3/2 DECIMAL ROUNDING INSTEAD)
000710*----------------------------------------------------------------*
000720 EJECT
000730**********************
000740 ENVIRONMENT DIVISION.
000750**********************
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.  IBM-AS400.
000780 OBJECT-COMPUTER.  IBM-AS400.
000790 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000800                       ON  STATUS IS U0-ON
000810                       OFF STATUS IS U0-OFF.
000820     CLASS MODE-LETTER IS "A" THRU "Z".
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT STOP-FILE    ASSIGN TO STOPFL
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS IS WK-C-FILE-STATUS.
000890     SELECT TRIP-FILE    ASSIGN TO TRIPFL
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS IS WK-C-FILE-STATUS.
000920     SELECT ITIN-REPORT  ASSIGN TO ITINRPT
000930            ORGANIZATION IS LINE SEQUENTIAL
000940            FILE STATUS IS WK-C-FILE-STATUS.
000950     SELECT SUMMARY-REPORT ASSIGN TO SUMRPT
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS IS WK-C-FILE-STATUS.
000980*
000990 EJECT
001000***************
001010 DATA DIVISION.
001020***************
001030 FILE SECTION.
001040**************
001050 FD  STOP-FILE
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 80 CHARACTERS.
001080     COPY JKSTOPRC.
001090*
001100 FD  TRIP-FILE
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 204 CHARACTERS.
001130     COPY JKTRIPRC.
001140*
001150 FD  ITIN-REPORT
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 132 CHARACTERS.
001180 01  ITIN-PRINT-LINE               PIC X(132).
001190*
001200 FD  SUMMARY-REPORT
001210     LABEL RECORDS ARE STANDARD
001220     RECORD CONTAINS 132 CHARACTERS.
001230 01  SUMMARY-PRINT-LINE            PIC X(132).
001240*
001250 WORKING-STORAGE SECTION.
001260*************************
001270 01  FILLER                    PIC X(24) VALUE
001280     "** PROGRAM JKTTRIP  **".
001290*
001300 01  WK-C-COMMON.
001310     COPY JKCSTAT.
001320*
001330 01  WS-DATE-YMD                   PIC X(06).
001340*
001350 77  WK-N-MODE-SCAN-IDX            PIC 9(02)      COMP.
001360*                                  SCAN-WINDOW INDEX FOR THE
001370*                                  MRT/LRT SUBSTRING SCAN IN B160.
001380*
001390 01  WK-SW-SWITCHES.
001400     05  WK-SW-STOP-EOF            PIC X(01).
001410         88  WK-SW-STOP-AT-EOF             VALUE "Y".
001420         88  WK-SW-STOP-NOT-EOF            VALUE "N".
001430     05  WK-SW-TRIP-EOF            PIC X(01).
001440         88  WK-SW-TRIP-AT-EOF             VALUE "Y".
001450         88  WK-SW-TRIP-NOT-EOF            VALUE "N".
001460     05  WK-SW-DEST-FOUND          PIC X(01).
001470         88  WK-SW-DEST-FOUND-YES          VALUE "Y".
001480         88  WK-SW-DEST-FOUND-NO           VALUE "N".
001490     05  WK-SW-STOP-FOUND          PIC X(01).
001500         88  WK-SW-STOP-FOUND-YES          VALUE "Y".
001510         88  WK-SW-STOP-FOUND-NO           VALUE "N".
001520     05  WK-SW-MODE-MATCH          PIC X(01).
001530         88  WK-SW-MODE-MATCH-YES          VALUE "Y".
001540         88  WK-SW-MODE-MATCH-NO           VALUE "N".
001550     05  WK-SW-SAME-STOP           PIC X(01).
001560         88  WK-SW-SAME-STOP-YES           VALUE "Y".
001570         88  WK-SW-SAME-STOP-NO            VALUE "N".
001580     05  WK-SW-NAME-SEEN           PIC X(01).
001590         88  WK-SW-NAME-SEEN-YES           VALUE "Y".
001600         88  WK-SW-NAME-SEEN-NO            VALUE "N".
001610     05  WK-SW-TRIP-ERROR          PIC X(01).
001620         88  WK-SW-TRIP-HAS-ERROR          VALUE "Y".
001630         88  WK-SW-TRIP-NO-ERROR           VALUE "N".
001640     05  WK-SW-ID-HAS-MRT          PIC X(01).
001650         88  WK-SW-ID-HAS-MRT-YES          VALUE "Y".
001660         88  WK-SW-ID-HAS-MRT-NO           VALUE "N".
001670     05  WK-SW-ID-HAS-LRT          PIC X(01).
001680         88  WK-SW-ID-HAS-LRT-YES          VALUE "Y".
001690         88  WK-SW-ID-HAS-LRT-NO           VALUE "N".
001700*
001710 01  WK-N-COUNTERS.
001720     05  WK-N-STOP-SCAN-IDX        PIC 9(05)      COMP.
001730     05  WK-N-DEST-SCAN-IDX        PIC 9(05)      COMP.
001740     05  WK-N-DEST-IDX             PIC 9(05)      COMP.
001750     05  WK-N-NAME-SCAN-IDX        PIC 9(05)      COMP.
001760     05  WK-N-CUR-STOP-IDX         PIC 9(05)      COMP.
001770     05  WK-N-END-STOP-IDX         PIC 9(05)      COMP.
001780     05  WK-N-BEST-STOP-IDX        PIC 9(05)      COMP.
001790     05  WK-N-BEST-DIST-M          PIC 9(07)V9(02) COMP-3.
001800     05  WK-N-LEG-SCAN-IDX         PIC 9(05)      COMP.
001810     05  WK-N-XFER-SCAN-IDX        PIC 9(05)      COMP.
001820     05  WK-N-WALK-DIST-KM         PIC 9(05)V9(02) COMP-3.
001830     05  WK-N-WALK-TIME-MIN        PIC 9(05)V9(01) COMP-3.
001840*
001850 01  WK-N-RUN-TOTALS.
001860     05  WK-N-TRIPS-READ           PIC 9(07)      COMP.
001870     05  WK-N-TRIPS-ROUTED         PIC 9(07)      COMP.
001880     05  WK-N-TRIPS-ERROR          PIC 9(07)      COMP.
001890     05  WK-N-GRAND-DIST-KM        PIC 9(09)V9(03) COMP-3.
001900     05  WK-N-GRAND-TIME-MIN       PIC 9(09)V9(02) COMP-3.
001910     05  WK-N-GRAND-COST-IDR       PIC 9(10)      COMP.
001920*
001930 01  WK-N-TRIP-TOTALS.
001940     05  WK-N-TRIP-DIST-KM         PIC 9(06)V9(03) COMP-3.
001950     05  WK-N-TRIP-TIME-MIN        PIC 9(06)V9(02) COMP-3.
001960     05  WK-N-TRIP-COST-IDR        PIC 9(08)      COMP.
001970     05  WK-N-TRIP-XFER-COUNT      PIC 9(03)      COMP.
001980     05  WK-N-TRIP-STOP-COUNT      PIC 9(03)      COMP.
001990*
002000 01  WK-N-NET-STATS.
002010     05  WK-N-STAT-MRT-COUNT       PIC 9(05)      COMP.
002020     05  WK-N-STAT-LRT-COUNT       PIC 9(05)      COMP.
002030     05  WK-N-STAT-TJ-COUNT        PIC 9(05)      COMP.
002040     05  WK-N-STAT-DEST-COUNT      PIC 9(03)      COMP.
002050*
002060 01  WK-STOP-NAME-SEEN-TABLE.
002070     05  WK-SEEN-NAME OCCURS 300 TIMES
002080                       INDEXED BY WK-SEEN-IDX  PIC X(40).
002090*
002100 01  WK-ERR-ARGS-AREA.
002110     05  WK-ERR-STOP-ID            PIC X(20).
002120     05  WK-ERR-FROM-ID            PIC X(20).
002130     05  WK-ERR-TO-ID              PIC X(20).
002140     05  WK-ERR-MODE               PIC X(03).
002150     05  FILLER                    PIC X(09).
002160*
002170 01  WK-CUR-DEST-AREA.
002180     05  WK-CUR-DEST-SLUG          PIC X(30).
002190     05  WK-CUR-DEST-NAME          PIC X(40).
002200     05  WK-CUR-DEST-LAT           PIC S9(03)V9(06)
002210             SIGN IS LEADING SEPARATE CHARACTER.
002220     05  WK-CUR-DEST-LON           PIC S9(03)V9(06)
002230             SIGN IS LEADING SEPARATE CHARACTER.
002240*
002250 01  WK-CUR-DEST-AREA-ALT REDEFINES WK-CUR-DEST-AREA
002260                                               PIC X(90).
002270*
002280 01  WK-ORIGIN-AREA.
002290     05  WK-ORIGIN-LAT             PIC S9(03)V9(06)
002300             SIGN IS LEADING SEPARATE CHARACTER.
002310     05  WK-ORIGIN-LON             PIC S9(03)V9(06)
002320             SIGN IS LEADING SEPARATE CHARACTER.
002330*
002340 01  WK-EDIT-AREA.
002350     05  WK-EDIT-DIST              PIC ZZZ9.999.
002360     05  WK-EDIT-TIME              PIC ZZZ9.99.
002370     05  WK-EDIT-COST              PIC ZZZ,ZZ9.
002380     05  WK-EDIT-COUNT             PIC ZZ9.
002390     05  WK-EDIT-GRAND-COST        PIC Z,ZZZ,ZZ9.
002400*
002410 01  WK-REPORT-LINES.
002420     05  WK-HDR-LINE-1.
002430         10  FILLER                PIC X(10) VALUE "TRIP    : ".
002440         10  WK-HDR-TRIP-ID        PIC X(08).
002450         10  FILLER                PIC X(12) VALUE
002460             "   MODE   : ".
002470         10  WK-HDR-MODE           PIC X(03).
002480         10  FILLER                PIC X(97) VALUE SPACES.
002490     05  WK-HDR-LINE-2.
002500         10  FILLER                PIC X(10) VALUE "ORIGIN  : ".
002510         10  WK-HDR-ORIGIN-ID      PIC X(20).
002520         10  FILLER                PIC X(02) VALUE SPACES.
002530         10  WK-HDR-ORIGIN-NAME    PIC X(40).
002540         10  FILLER                PIC X(60) VALUE SPACES.
002550     05  WK-DETAIL-LINE.
002560         10  FILLER                PIC X(03) VALUE SPACES.
002570         10  WK-DET-MODE           PIC X(04).
002580         10  FILLER                PIC X(01) VALUE SPACES.
002590         10  WK-DET-LINE           PIC X(20).
002600         10  FILLER                PIC X(01) VALUE SPACES.
002610         10  WK-DET-FROM-NAME      PIC X(22).
002620         10  WK-DET-TO-NAME        PIC X(22).
002630         10  WK-DET-DIST           PIC ZZZ9.999.
002640         10  FILLER                PIC X(02) VALUE SPACES.
002650         10  WK-DET-TIME           PIC ZZZ9.99.
002660         10  FILLER                PIC X(02) VALUE SPACES.
002670         10  WK-DET-COST           PIC ZZZ,ZZ9.
002680         10  FILLER                PIC X(02) VALUE SPACES.
002690         10  WK-DET-XFER-MARK      PIC X(01).
002700         10  FILLER                PIC X(29) VALUE SPACES.
002710     05  WK-XFER-LINE.
002720         10  FILLER                PIC X(05) VALUE "  XFER".
002730         10  FILLER                PIC X(03) VALUE " AT ".
002740         10  WK-XFER-STOP-NAME     PIC X(40).
002750         10  FILLER                PIC X(04) VALUE " FROM".
002760         10  WK-XFER-FROM-MODE     PIC X(04).
002770         10  FILLER                PIC X(03) VALUE " TO ".
002780         10  WK-XFER-TO-MODE       PIC X(04).
002790         10  FILLER                PIC X(69) VALUE SPACES.
002800     05  WK-TOTAL-LINE.
002810         10  FILLER                PIC X(14) VALUE
002820             "  TRIP TOTAL: ".
002830         10  WK-TOT-DIST           PIC ZZZ9.99.
002840         10  FILLER                PIC X(05) VALUE " KM  ".
002850         10  WK-TOT-TIME           PIC ZZZ9.9.
002860         10  FILLER                PIC X(08) VALUE " MIN  IDR".
002870         10  WK-TOT-COST           PIC Z,ZZZ,ZZ9.
002880         10  FILLER                PIC X(09) VALUE "  STOPS: ".
002890         10  WK-TOT-STOPS          PIC ZZ9.
002900         10  FILLER                PIC X(10) VALUE " XFERS:  ".
002910         10  WK-TOT-XFERS          PIC Z9.
002920         10  FILLER                PIC X(46) VALUE SPACES.
002930     05  WK-ERROR-LINE.
002940         10  FILLER                PIC X(01) VALUE SPACES.
002950         10  WK-ERR-TEXT           PIC X(131).
002960*
002970 01  WK-SUMMARY-LINES.
002980     05  WK-SUM-TITLE-LINE         PIC X(132) VALUE
002990         "JAKARTA TRANSIT ROUTE AND FARE - DATA SUMMARY".
003000     05  WK-SUM-STAT-LINE.
003010         10  FILLER                PIC X(14) VALUE
003020             "STOPS  TOTAL: ".
003030         10  WK-SUM-STOP-TOTAL     PIC ZZ9.
003040         10  FILLER                PIC X(07) VALUE "  MRT: ".
003050         10  WK-SUM-MRT-COUNT      PIC ZZ9.
003060         10  FILLER                PIC X(07) VALUE "  LRT: ".
003070         10  WK-SUM-LRT-COUNT      PIC ZZ9.
003080         10  FILLER                PIC X(06) VALUE "  TJ: ".
003090         10  WK-SUM-TJ-COUNT       PIC ZZ9.
003100         10  FILLER                PIC X(78) VALUE SPACES.
003110     05  WK-SUM-NET-LINE.
003120         10  FILLER                PIC X(14) VALUE
003130             "ROUTES TOTAL: ".
003140         10  WK-SUM-ROUTE-LEGS     PIC ZZZZ9.
003150         10  FILLER                PIC X(11) VALUE
003160             "  DESTINS: ".
003170         10  WK-SUM-DEST-TOTAL     PIC ZZ9.
003180         10  FILLER                PIC X(93) VALUE SPACES.
003190     05  WK-SUM-CTL-LINE.
003200         10  FILLER                PIC X(14) VALUE
003210             "TRIPS READ  : ".
003220         10  WK-SUM-TRIPS-READ     PIC ZZZZZZ9.
003230         10  FILLER                PIC X(14) VALUE
003240             "  ROUTED    : ".
003250         10  WK-SUM-TRIPS-ROUTED   PIC ZZZZZZ9.
003260         10  FILLER                PIC X(14) VALUE
003270             "  IN ERROR : ".
003280         10  WK-SUM-TRIPS-ERROR    PIC ZZZZZZ9.
003290         10  FILLER                PIC X(24) VALUE SPACES.
003300     05  WK-SUM-GRAND-LINE.
003310         10  FILLER                PIC X(14) VALUE
003320             "GRAND TOTALS: ".
003330         10  WK-SUM-GRAND-DIST     PIC ZZZZZ9.99.
003340         10  FILLER                PIC X(05) VALUE " KM  ".
003350         10  WK-SUM-GRAND-TIME     PIC ZZZZZ9.9.
003360         10  FILLER                PIC X(08) VALUE " MIN  IDR".
003370         10  WK-SUM-GRAND-COST     PIC ZZ,ZZZ,ZZ9.
003380         10  FILLER                PIC X(70) VALUE SPACES.
003390*
003400 01  WK-STOP-TABLE.
003410     COPY JKSTOPTB.
003420*
003430 01  WK-DEST-TABLE.
003440     COPY JKDESTTB.
003450*
003460 01  WK-LEG-TABLE.
003470     COPY JKLEGTB.
003480*
003490 01  WK-C-GEO-RECORD.
003500     COPY JKGEOPB.
003510*
003520 01  WK-C-RTF-RECORD.
003530     COPY JKROUTPB.
003540*
003550 01  WK-C-FARE-RECORD.
003560     COPY JKFAREPB.
003570*
003580 EJECT
003590*****************************************************
003600 PROCEDURE DIVISION.
003610*****************************************************
003620 MAIN-MODULE.
003630     ACCEPT   WS-DATE-YMD             FROM DATE.
003640     PERFORM  A100-OPEN-FILES         THRU A199-OPEN-FILES-EX.
003650     PERFORM  B050-INIT-DEST-TABLE    THRU B059-INIT-DEST-TABLE-EX.
003660     PERFORM  B100-LOAD-STOP-TABLE    THRU B199-LOAD-STOP-TABLE-EX.
003670     PERFORM  B900-BUILD-NETWORK      THRU B999-BUILD-NETWORK-EX.
003680     PERFORM  C000-PROCESS-TRIP-FILE  THRU C099-PROCESS-TRIP-FILE-EX
003690             UNTIL WK-SW-TRIP-AT-EOF.
003700     PERFORM  D000-WRITE-SUMMARY-REPORT
003710             THRU D099-WRITE-SUMMARY-REPORT-EX.
003720     PERFORM  Z100-CLOSE-FILES        THRU Z199-CLOSE-FILES-EX.
003730     GOBACK.
003740*
003750*---------------------------------------------------------------*
003760 A100-OPEN-FILES.
003770*---------------------------------------------------------------*
003780     OPEN INPUT  STOP-FILE.
003790     OPEN INPUT  TRIP-FILE.
003800     OPEN OUTPUT ITIN-REPORT.
003810     OPEN OUTPUT SUMMARY-REPORT.
003820 A199-OPEN-FILES-EX.
003830     EXIT.
003840*
003850*---------------------------------------------------------------*
003860 B050-INIT-DEST-TABLE.
003870*    UNSTRING THE 11 SEED DESTINATION ROWS OUT OF THE FLAT
003880*    LITERAL TABLE (JKDESTTB) INTO WK-DEST-ENTRY, ONE ROW AT A
003890*    TIME.  SLUG/NAME/REGION/LAT/LON/CATEGORY ARE THE SAME
003900*    WIDTH IN THE SEED ROW AND THE WORKING ENTRY SO A GROUP
003910*    MOVE COPIES ALL SIX FIELDS IN ONE STATEMENT.
003920*---------------------------------------------------------------*
003930     SET  WK-DEST-SEED-IDX  TO 1.
003940     SET  WK-DEST-IDX       TO 1.
003950     PERFORM B060-COPY-ONE-DEST-ROW THRU B069-COPY-ONE-DEST-ROW-EX
003960             11 TIMES.
003970     MOVE 11 TO WK-N-STAT-DEST-COUNT.
003980 B059-INIT-DEST-TABLE-EX.
003990     EXIT.
004000*
004010 B060-COPY-ONE-DEST-ROW.
004020     MOVE WK-DEST-SEED-ROW (WK-DEST-SEED-IDX)
004030                       TO WK-DEST-ENTRY (WK-DEST-IDX).
004040     SET  WK-DEST-SEED-IDX  UP BY 1.
004050     SET  WK-DEST-IDX       UP BY 1.
004060 B069-COPY-ONE-DEST-ROW-EX.
004070     EXIT.
004080*
004090*---------------------------------------------------------------*
004100 B100-LOAD-STOP-TABLE.
004110*    READ STOP-FILE TO END OF FILE, BUILDING WK-STOP-TABLE.
004120*    STOP MODE IS NOT ON THE FILE - IT IS DERIVED HERE FROM THE
004130*    STOP-ID: A STOP-ID CONTAINING "MRT" IS AN MRT STOP, ONE
004140*    CONTAINING "LRT" IS AN LRT STOP, EVERYTHING ELSE IS TJ
004150*    (BUSWAY).  ALSO ACCUMULATES THE MODE COUNTS FOR THE DATA
004160*    SUMMARY REPORT.
004170*---------------------------------------------------------------*
004180     MOVE ZERO   TO WK-STOP-COUNT
004190                    WK-N-STAT-MRT-COUNT
004200                    WK-N-STAT-LRT-COUNT
004210                    WK-N-STAT-TJ-COUNT.
004220     SET  WK-SW-STOP-NOT-EOF TO TRUE.
004230     READ STOP-FILE
004240         AT END SET WK-SW-STOP-AT-EOF TO TRUE
004250     END-READ.
004260     PERFORM B150-LOAD-ONE-STOP THRU B159-LOAD-ONE-STOP-EX
004270             UNTIL WK-SW-STOP-AT-EOF.
004280 B199-LOAD-STOP-TABLE-EX.
004290     EXIT.
004300*
004310 B150-LOAD-ONE-STOP.
004320     ADD 1 TO WK-STOP-COUNT.
004330     SET  WK-STOP-IDX  TO WK-STOP-COUNT.
004340     MOVE JKS-STOP-ID    TO WK-STOP-ID   (WK-STOP-IDX).
004350     MOVE JKS-STOP-NAME  TO WK-STOP-NAME (WK-STOP-IDX).
004360     MOVE JKS-STOP-LAT   TO WK-STOP-LAT  (WK-STOP-IDX).
004370     MOVE JKS-STOP-LON   TO WK-STOP-LON  (WK-STOP-IDX).
004380     PERFORM B160-DERIVE-MODE THRU B169-DERIVE-MODE-EX.
004390     IF      WK-STOP-MRT (WK-STOP-IDX)
004400             ADD 1 TO WK-N-STAT-MRT-COUNT
004410     ELSE
004420     IF      WK-STOP-LRT (WK-STOP-IDX)
004430             ADD 1 TO WK-N-STAT-LRT-COUNT
004440     ELSE
004450             ADD 1 TO WK-N-STAT-TJ-COUNT
004460     END-IF
004470     END-IF.
004480     READ STOP-FILE
004490         AT END SET WK-SW-STOP-AT-EOF TO TRUE
004500     END-READ.
004510 B159-LOAD-ONE-STOP-EX.
004520     EXIT.
004530*
004540 B160-DERIVE-MODE.
004550*    SCAN THE FULL 20-BYTE STOP-ID FOR THE SUBSTRING "MRT" OR
004560*    "LRT" - THE MODE TAG CAN FALL ANYWHERE IN THE ID (E.G.
004570*    "STOP_MRT_01"), NOT JUST AT THE FRONT, SO EVERY 3-BYTE
004580*    WINDOW IS SLID ACROSS THE FIELD RATHER THAN COMPARING A
004590*    FIXED LEADING PREFIX.  ANYTHING WITH NEITHER TAG FALLS TJ.
004600*    JKT047 MTW 21/11/2002 - REQUEST 51188, PREFIX-ONLY TEST WAS
004610*    MISSING EVERY ID WHERE THE TAG IS NOT THE FIRST 3 BYTES.
004620*---------------------------------------------------------------*
004630     SET  WK-SW-ID-HAS-MRT-NO TO TRUE.
004640     SET  WK-SW-ID-HAS-LRT-NO TO TRUE.
004650     SET  WK-N-MODE-SCAN-IDX TO 1.
004660     PERFORM B165-SCAN-ONE-ID-WINDOW
004670             THRU B168-SCAN-ONE-ID-WINDOW-EX
004680             18 TIMES.
004690     IF      WK-SW-ID-HAS-MRT-YES
004700             MOVE "MRT" TO WK-STOP-MODE (WK-STOP-IDX)
004710     ELSE
004720     IF      WK-SW-ID-HAS-LRT-YES
004730             MOVE "LRT" TO WK-STOP-MODE (WK-STOP-IDX)
004740     ELSE
004750             MOVE "TJ " TO WK-STOP-MODE (WK-STOP-IDX)
004760     END-IF
004770     END-IF.
004780 B169-DERIVE-MODE-EX.
004790     EXIT.
004800*
004810*---------------------------------------------------------------*
004820 B165-SCAN-ONE-ID-WINDOW.
004830*    ONE WINDOW POSITION OF THE STOP-ID SUBSTRING SCAN.
004840*---------------------------------------------------------------*
004850     IF      JKS-STOP-ID (WK-N-MODE-SCAN-IDX:3) = "MRT"
004860             SET WK-SW-ID-HAS-MRT-YES TO TRUE
004870     ELSE
004880     IF      JKS-STOP-ID (WK-N-MODE-SCAN-IDX:3) = "LRT"
004890             SET WK-SW-ID-HAS-LRT-YES TO TRUE
004900     END-IF
004910     END-IF.
004920     ADD 1 TO WK-N-MODE-SCAN-IDX.
004930*
004940*---------------------------------------------------------------*
004950 B168-SCAN-ONE-ID-WINDOW-EX.
004960*---------------------------------------------------------------*
004970     EXIT.
004980*
004990*---------------------------------------------------------------*
005000 B900-BUILD-NETWORK.
005010*    ONE CALL BUILDS THE ENTIRE LEG NETWORK FROM ROUTE-FILE (THE
005020*    FILE ITSELF IS OPENED AND CLOSED INSIDE JKTNETB).
005030*---------------------------------------------------------------*
005040     CALL "JKTNETB" USING WK-STOP-TABLE
005050                           WK-LEG-TABLE
005060                           WK-C-GEO-RECORD.
005070 B999-BUILD-NETWORK-EX.
005080     EXIT.
005090*
005100*---------------------------------------------------------------*
005110 C000-PROCESS-TRIP-FILE.
005120*    ONE TRIP REQUEST PER CALL.  DRIVES ORIGIN RESOLUTION, THE
005130*    PER-DESTINATION HOP LOOP, AND THE REPORT-WRITING FOR ONE
005140*    TRIP-FILE RECORD, THEN READS THE NEXT RECORD.
005150*---------------------------------------------------------------*
005160     ADD  1 TO WK-N-TRIPS-READ.
005170     SET  WK-SW-TRIP-NO-ERROR TO TRUE.
005180     MOVE ZERO  TO WK-N-TRIP-DIST-KM  WK-N-TRIP-TIME-MIN
005190                   WK-N-TRIP-COST-IDR WK-N-TRIP-XFER-COUNT
005200                   WK-N-TRIP-STOP-COUNT.
005210     PERFORM C050-CLEAR-NAME-SEEN THRU C059-CLEAR-NAME-SEEN-EX.
005220     PERFORM C100-RESOLVE-ORIGIN  THRU C199-RESOLVE-ORIGIN-EX.
005230     IF      WK-SW-TRIP-NO-ERROR
005240             PERFORM C200-VISIT-DESTINATIONS
005250                     THRU C299-VISIT-DESTINATIONS-EX
005260                     VARYING WK-N-DEST-SCAN-IDX FROM 1 BY 1
005270                     UNTIL WK-N-DEST-SCAN-IDX >
005280                           JKQ-TRIP-DEST-COUNT
005290                     OR    WK-SW-TRIP-HAS-ERROR
005300     END-IF.
005310     IF      WK-SW-TRIP-NO-ERROR
005320             ADD  1 TO WK-N-TRIPS-ROUTED
005330             ADD  WK-N-TRIP-DIST-KM  TO WK-N-GRAND-DIST-KM
005340             ADD  WK-N-TRIP-TIME-MIN TO WK-N-GRAND-TIME-MIN
005350             ADD  WK-N-TRIP-COST-IDR TO WK-N-GRAND-COST-IDR
005360             PERFORM C600-WRITE-TRIP-TOTAL
005370                     THRU C699-WRITE-TRIP-TOTAL-EX
005380     ELSE
005390             ADD  1 TO WK-N-TRIPS-ERROR
005400     END-IF.
005410     READ TRIP-FILE
005420         AT END SET WK-SW-TRIP-AT-EOF TO TRUE
005430     END-READ.
005440 C099-PROCESS-TRIP-FILE-EX.
005450     EXIT.
005460*
005470 C050-CLEAR-NAME-SEEN.
005480     MOVE SPACES TO WK-STOP-NAME-SEEN-TABLE.
005490 C059-CLEAR-NAME-SEEN-EX.
005500     EXIT.
005510*
005520*---------------------------------------------------------------*
005530 C100-RESOLVE-ORIGIN.
005540*    TYPE S - ORIGIN IS THE NAMED STOP, LOOKED UP BY ID.
005550*    TYPE C - ORIGIN IS THE NEAREST STOP TO THE GIVEN
005560*             COORDINATE, RESPECTING THE TRIP'S MODE FILTER.
005570*---------------------------------------------------------------*
005580     PERFORM C500-WRITE-TRIP-HEADER THRU C599-WRITE-TRIP-HEADER-EX.
005590     IF      JKQ-START-IS-STOP
005600             PERFORM D900-FIND-STOP-BY-ID
005610                     THRU D999-FIND-STOP-BY-ID-EX
005620             IF      WK-SW-STOP-FOUND-NO
005630                     MOVE JKQ-TRIP-START-STOP TO WK-ERR-STOP-ID
005640                     PERFORM C900-WRITE-STOP-NOT-FOUND
005650                             THRU C999-WRITE-STOP-NOT-FOUND-EX
005660                     SET WK-SW-TRIP-HAS-ERROR TO TRUE
005670             ELSE
005680                     SET WK-N-CUR-STOP-IDX TO WK-N-BEST-STOP-IDX
005690             END-IF
005700     ELSE
005710             MOVE JKQ-TRIP-START-LAT TO WK-ORIGIN-LAT
005720             MOVE JKQ-TRIP-START-LON TO WK-ORIGIN-LON
005730             MOVE JKQ-TRIP-MODE      TO WK-C-RTF-MODE-FILTER
005740             PERFORM D800-NEAREST-STOP THRU D899-NEAREST-STOP-EX
005750             IF      WK-SW-STOP-FOUND-NO
005760                     MOVE "COORDINATE ORIGIN" TO WK-ERR-STOP-ID
005770                     PERFORM C900-WRITE-STOP-NOT-FOUND
005780                             THRU C999-WRITE-STOP-NOT-FOUND-EX
005790                     SET WK-SW-TRIP-HAS-ERROR TO TRUE
005800             ELSE
005810                     SET WK-N-CUR-STOP-IDX TO WK-N-BEST-STOP-IDX
005820             END-IF
005830     END-IF.
005840     IF      WK-SW-TRIP-NO-ERROR
005850             PERFORM C060-MARK-NAME-SEEN
005860                     THRU C069-MARK-NAME-SEEN-EX
005870     END-IF.
005880 C199-RESOLVE-ORIGIN-EX.
005890     EXIT.
005900*
005910 C060-MARK-NAME-SEEN.
005920*    RECORD THE CURRENT STOP'S NAME IN THE NAME-SEEN TABLE THE
005930*    FIRST TIME IT APPEARS, SO THE TRIP TOTAL COUNTS EACH
005940*    DISTINCT STOP NAME ONCE, IN FIRST-SEEN ORDER.
005950*---------------------------------------------------------------*
005960     SET  WK-SW-NAME-SEEN-NO TO TRUE.
005970     SET  WK-SEEN-IDX  TO 1.
005980     PERFORM C070-CHECK-ONE-SEEN-NAME
005990             THRU C079-CHECK-ONE-SEEN-NAME-EX
006000             WK-N-TRIP-STOP-COUNT TIMES.
006010     IF      WK-SW-NAME-SEEN-NO
006020             ADD  1 TO WK-N-TRIP-STOP-COUNT
006030             SET  WK-SEEN-IDX TO WK-N-TRIP-STOP-COUNT
006040             MOVE WK-STOP-NAME (WK-N-CUR-STOP-IDX)
006050                           TO WK-SEEN-NAME (WK-SEEN-IDX)
006060     END-IF.
006070 C069-MARK-NAME-SEEN-EX.
006080     EXIT.
006090*
006100 C070-CHECK-ONE-SEEN-NAME.
006110     IF      WK-SEEN-NAME (WK-SEEN-IDX)
006120             IS EQUAL TO WK-STOP-NAME (WK-N-CUR-STOP-IDX)
006130             SET WK-SW-NAME-SEEN-YES TO TRUE
006140     END-IF.
006150     SET  WK-SEEN-IDX  UP BY 1.
006160 C079-CHECK-ONE-SEEN-NAME-EX.
006170     EXIT.
006180*
006190*---------------------------------------------------------------*
006200 C200-VISIT-DESTINATIONS.
006210*    ONE DESTINATION SLUG PER CALL, IN THE ORDER GIVEN ON THE
006220*    TRIP REQUEST (NO NEAREST-NEIGHBOUR REORDERING).  A SLUG
006230*    NOT FOUND IN THE CATALOG IS SKIPPED WITH A WARNING; A
006240*    TRIP WITH NO DESTINATION THAT RESOLVES AT ALL IS AN ERROR.
006250*---------------------------------------------------------------*
006260     MOVE JKQ-TRIP-DEST-SLUG (WK-N-DEST-SCAN-IDX)
006270                       TO WK-CUR-DEST-SLUG.
006280     PERFORM C300-FIND-DEST-BY-SLUG
006290             THRU C399-FIND-DEST-BY-SLUG-EX.
006300     IF      WK-SW-DEST-FOUND-NO
006310             DISPLAY "DESTINATION SLUG NOT FOUND - SKIPPED: "
006320                     WK-CUR-DEST-SLUG
006330     ELSE
006340             PERFORM C400-HOP-TO-DESTINATION
006350                     THRU C499-HOP-TO-DESTINATION-EX
006360     END-IF.
006370 C299-VISIT-DESTINATIONS-EX.
006380     EXIT.
006390*
006400 C300-FIND-DEST-BY-SLUG.
006410     SET  WK-SW-DEST-FOUND-NO TO TRUE.
006420     SET  WK-DEST-IDX  TO 1.
006430     PERFORM C310-CHECK-ONE-DEST THRU C319-CHECK-ONE-DEST-EX
006440             11 TIMES.
006450 C399-FIND-DEST-BY-SLUG-EX.
006460     EXIT.
006470*
006480 C310-CHECK-ONE-DEST.
006490     IF      WK-SW-DEST-FOUND-NO
006500     AND     WK-DEST-SLUG (WK-DEST-IDX)
006510             IS EQUAL TO WK-CUR-DEST-SLUG
006520             SET WK-SW-DEST-FOUND-YES TO TRUE
006530             MOVE WK-DEST-NAME (WK-DEST-IDX)
006540                           TO WK-CUR-DEST-NAME
006550             MOVE WK-DEST-LAT  (WK-DEST-IDX)
006560                           TO WK-CUR-DEST-LAT
006570             MOVE WK-DEST-LON  (WK-DEST-IDX)
006580                           TO WK-CUR-DEST-LON
006590     END-IF.
006600     SET  WK-DEST-IDX  UP BY 1.
006610 C319-CHECK-ONE-DEST-EX.
006620     EXIT.
006630*
006640*---------------------------------------------------------------*
006650 C400-HOP-TO-DESTINATION.
006660*    STEP 2/3/4 OF THE TRIP-REQUEST PROCESSOR - FIND THE STOP
006670*    NEAREST THE DESTINATION (ANY MODE), ROUTE THE CURRENT STOP
006680*    TO IT UNLESS ALREADY THERE, THEN APPEND THE LAST-MILE WALK.
006690*---------------------------------------------------------------*
006700     MOVE WK-CUR-DEST-LAT TO WK-ORIGIN-LAT.
006710     MOVE WK-CUR-DEST-LON TO WK-ORIGIN-LON.
006720     SET  WK-C-RTF-ALL-MODES TO TRUE.
006730     PERFORM D800-NEAREST-STOP THRU D899-NEAREST-STOP-EX.
006740     IF      WK-SW-STOP-FOUND-NO
006750             MOVE WK-CUR-DEST-SLUG TO WK-ERR-STOP-ID
006760             PERFORM C900-WRITE-STOP-NOT-FOUND
006770                     THRU C999-WRITE-STOP-NOT-FOUND-EX
006780             SET WK-SW-TRIP-HAS-ERROR TO TRUE
006790     ELSE
006800             SET  WK-N-END-STOP-IDX TO WK-N-BEST-STOP-IDX
006810             SET  WK-SW-SAME-STOP-NO TO TRUE
006820             IF   WK-N-CUR-STOP-IDX IS EQUAL TO WK-N-END-STOP-IDX
006830                  SET WK-SW-SAME-STOP-YES TO TRUE
006840             END-IF
006850             IF   WK-SW-SAME-STOP-NO
006860                  PERFORM C450-RUN-ONE-HOP
006870                          THRU C459-RUN-ONE-HOP-EX
006880             END-IF
006890             IF   WK-SW-TRIP-NO-ERROR
006900                  PERFORM C700-LAST-MILE-WALK
006910                          THRU C799-LAST-MILE-WALK-EX
006920             END-IF
006930     END-IF.
006940 C499-HOP-TO-DESTINATION-EX.
006950     EXIT.
006960*
006970 C450-RUN-ONE-HOP.
006980*    STEP 3 - CALL THE ROUTE FINDER FOR ONE ORIGIN/DESTINATION
006990*    HOP.  MODE FILTER IS WHATEVER THE TRIP REQUEST CARRIES.
007000*---------------------------------------------------------------*
007010     MOVE JKQ-TRIP-MODE     TO WK-C-RTF-MODE-FILTER.
007020     SET  WK-C-RTF-FROM-STOP-IDX TO WK-N-CUR-STOP-IDX.
007030     SET  WK-C-RTF-TO-STOP-IDX   TO WK-N-END-STOP-IDX.
007040     CALL "JKTRTF" USING WK-STOP-TABLE
007050                         WK-LEG-TABLE
007060                         WK-C-RTF-RECORD
007070                         WK-C-FARE-RECORD.
007080     IF      WK-C-RTF-ROUTE-NOT-FOUND
007090             MOVE JKQ-TRIP-START-STOP TO WK-ERR-FROM-ID
007100             MOVE WK-STOP-ID (WK-N-END-STOP-IDX) TO WK-ERR-TO-ID
007110             MOVE JKQ-TRIP-MODE TO WK-ERR-MODE
007120             PERFORM C800-WRITE-NO-ROUTE
007130                     THRU C899-WRITE-NO-ROUTE-EX
007140             SET WK-SW-TRIP-HAS-ERROR TO TRUE
007150     ELSE
007160             PERFORM C460-WRITE-HOP-LEGS
007170                     THRU C469-WRITE-HOP-LEGS-EX
007180             SET WK-N-CUR-STOP-IDX TO WK-N-END-STOP-IDX
007190     END-IF.
007200 C459-RUN-ONE-HOP-EX.
007210     EXIT.
007220*
007230 C460-WRITE-HOP-LEGS.
007240*    ONE ITIN-REPORT DETAIL LINE PER LEG RETURNED BY JKTRTF,
007250*    PLUS A TRANSFER LINE FOR EACH ENTRY IN THE HOP'S TRANSFER
007260*    LIST, AND ROLL EVERYTHING INTO THE TRIP TOTALS.
007270*---------------------------------------------------------------*
007280     SET  WK-N-LEG-SCAN-IDX  TO 1.
007290     PERFORM C465-WRITE-ONE-HOP-LEG THRU C468-WRITE-ONE-HOP-LEG-EX
007300             WK-C-RTF-LEG-COUNT TIMES.
007310     ADD  WK-C-RTF-TOTAL-DIST-KM  TO WK-N-TRIP-DIST-KM.
007320     ADD  WK-C-RTF-TOTAL-TIME-MIN TO WK-N-TRIP-TIME-MIN.
007330     ADD  WK-C-RTF-TOTAL-COST-IDR TO WK-N-TRIP-COST-IDR.
007340     ADD  WK-C-RTF-XFER-COUNT     TO WK-N-TRIP-XFER-COUNT.
007350     SET  WK-N-XFER-SCAN-IDX  TO 1.
007360     PERFORM C480-WRITE-ONE-XFER-LINE
007370             THRU C489-WRITE-ONE-XFER-LINE-EX
007380             WK-C-RTF-XFER-COUNT TIMES.
007390 C469-WRITE-HOP-LEGS-EX.
007400     EXIT.
007410*
007420 C465-WRITE-ONE-HOP-LEG.
007430     SET  WK-LEG-IDX TO WK-C-RTF-LEG-LIST (WK-N-LEG-SCAN-IDX).
007440     MOVE WK-LEG-MODE  (WK-LEG-IDX) TO WK-DET-MODE.
007450     MOVE WK-LEG-LINE  (WK-LEG-IDX) (1:20) TO WK-DET-LINE.
007460     MOVE WK-LEG-FROM-NAME (WK-LEG-IDX) (1:22) TO
007470                       WK-DET-FROM-NAME.
007480     MOVE WK-LEG-TO-NAME   (WK-LEG-IDX) (1:22) TO
007490                       WK-DET-TO-NAME.
007500     MOVE WK-LEG-DIST-KM  (WK-LEG-IDX) TO WK-DET-DIST.
007510     MOVE WK-LEG-TIME-MIN (WK-LEG-IDX) TO WK-DET-TIME.
007520     MOVE WK-C-RTF-LEG-COST (WK-N-LEG-SCAN-IDX) TO WK-DET-COST.
007530     IF      WK-LEG-IS-XFER (WK-LEG-IDX)
007540             MOVE "*" TO WK-DET-XFER-MARK
007550     ELSE
007560             MOVE SPACE TO WK-DET-XFER-MARK
007570     END-IF.
007580     MOVE WK-DETAIL-LINE TO ITIN-PRINT-LINE.
007590     WRITE ITIN-PRINT-LINE.
007600     SET  WK-N-LEG-SCAN-IDX  UP BY 1.
007610 C468-WRITE-ONE-HOP-LEG-EX.
007620     EXIT.
007630*
007640 C480-WRITE-ONE-XFER-LINE.
007650     MOVE WK-C-RTF-XFER-STOP-NAME (WK-N-XFER-SCAN-IDX)
007660                       TO WK-XFER-STOP-NAME.
007670     MOVE WK-C-RTF-XFER-FROM-MODE (WK-N-XFER-SCAN-IDX)
007680                       TO WK-XFER-FROM-MODE.
007690     MOVE WK-C-RTF-XFER-TO-MODE   (WK-N-XFER-SCAN-IDX)
007700                       TO WK-XFER-TO-MODE.
007710     MOVE WK-XFER-LINE TO ITIN-PRINT-LINE.
007720     WRITE ITIN-PRINT-LINE.
007730     SET  WK-N-XFER-SCAN-IDX  UP BY 1.
007740 C489-WRITE-ONE-XFER-LINE-EX.
007750     EXIT.
007760*
007770*---------------------------------------------------------------*
007780 C700-LAST-MILE-WALK.
007790*    STEP 4 - IF THE STOP NEAREST THE DESTINATION IS MORE THAN
007800*    30 METRES FROM THE DESTINATION COORDINATE, APPEND A WALK
007810*    LEG AT 4 KM/H (15 MIN PER KM); DISTANCE ROUNDED TO 2
007820*    DECIMALS, TIME ROUNDED TO 1 DECIMAL.  A WALK LEG IS NEVER
007830*    A TRANSFER AND IS ALWAYS FREE.
007840*    JKT054 HBW 09/06/2004 - REQUEST 52488, DISTANCE/TIME ARE NOW
007850*                            ROUNDED INTO WK-N-WALK-DIST-KM/
007860*                            WK-N-WALK-TIME-MIN AT THE CORRECT 2/1
007870*                            DECIMAL PRECISION BEFORE BEING ADDED
007880*                            TO THE TRIP TOTALS - THE EDITED
007890*                            REPORT FIELDS WERE BEING ROUNDED (3/2
007900*                            DECIMALS) AND THAT IMPRECISE VALUE
007910*                            WAS LEAKING INTO THE RUNNING TRIP
007920*                            TOTALS
007930*---------------------------------------------------------------*
007940     SET  WK-C-GEO-HAVERSINE TO TRUE.
007950     MOVE WK-STOP-LAT (WK-N-CUR-STOP-IDX) TO WK-C-GEO-LAT1.
007960     MOVE WK-STOP-LON (WK-N-CUR-STOP-IDX) TO WK-C-GEO-LON1.
007970     MOVE WK-CUR-DEST-LAT TO WK-C-GEO-LAT2.
007980     MOVE WK-CUR-DEST-LON TO WK-C-GEO-LON2.
007990     CALL "JKTGEOD" USING WK-C-GEO-RECORD.
008000     IF      WK-C-GEO-RESULT-M > 30
008010             MOVE 4.0 TO WK-C-GEO-SPEED-KMH
008020             MOVE WK-C-GEO-RESULT-M TO WK-C-GEO-DIST-M
008030             SET  WK-C-GEO-WALK-TIME TO TRUE
008040             CALL "JKTGEOD" USING WK-C-GEO-RECORD
008050             MOVE "WALK" TO WK-DET-MODE
008060             MOVE "JALAN KAKI"     TO WK-DET-LINE
008070             MOVE WK-STOP-NAME (WK-N-CUR-STOP-IDX) (1:22)
008080                               TO WK-DET-FROM-NAME
008090             MOVE WK-CUR-DEST-NAME (1:22) TO WK-DET-TO-NAME
008100             COMPUTE WK-N-WALK-DIST-KM ROUNDED =
008110                     WK-C-GEO-RESULT-M / 1000
008120             COMPUTE WK-N-WALK-TIME-MIN ROUNDED =
008130                     WK-C-GEO-RESULT-MIN
008140             MOVE WK-N-WALK-DIST-KM  TO WK-DET-DIST
008150             MOVE WK-N-WALK-TIME-MIN TO WK-DET-TIME
008160             MOVE ZERO         TO WK-DET-COST
008170             MOVE SPACE        TO WK-DET-XFER-MARK
008180             MOVE WK-DETAIL-LINE TO ITIN-PRINT-LINE
008190             WRITE ITIN-PRINT-LINE
008200             ADD  WK-N-WALK-DIST-KM  TO WK-N-TRIP-DIST-KM
008210             ADD  WK-N-WALK-TIME-MIN TO WK-N-TRIP-TIME-MIN
008220     END-IF.
008230     SET  WK-N-CUR-STOP-IDX TO WK-N-END-STOP-IDX.
008240     PERFORM C060-MARK-NAME-SEEN THRU C069-MARK-NAME-SEEN-EX.
008250 C799-LAST-MILE-WALK-EX.
008260     EXIT.
008270*
008280*---------------------------------------------------------------*
008290 C500-WRITE-TRIP-HEADER.
008300*---------------------------------------------------------------*
008310     MOVE JKQ-TRIP-ID   TO WK-HDR-TRIP-ID.
008320     MOVE JKQ-TRIP-MODE TO WK-HDR-MODE.
008330     MOVE WK-HDR-LINE-1 TO ITIN-PRINT-LINE.
008340     WRITE ITIN-PRINT-LINE.
008350     IF      JKQ-START-IS-STOP
008360             MOVE JKQ-TRIP-START-STOP TO WK-HDR-ORIGIN-ID
008370             MOVE SPACES               TO WK-HDR-ORIGIN-NAME
008380     ELSE
008390             MOVE "COORDINATE"         TO WK-HDR-ORIGIN-ID
008400             MOVE SPACES               TO WK-HDR-ORIGIN-NAME
008410     END-IF.
008420     MOVE WK-HDR-LINE-2 TO ITIN-PRINT-LINE.
008430     WRITE ITIN-PRINT-LINE.
008440 C599-WRITE-TRIP-HEADER-EX.
008450     EXIT.
008460*
008470*---------------------------------------------------------------*
008480 C600-WRITE-TRIP-TOTAL.
008490*---------------------------------------------------------------*
008500     COMPUTE WK-TOT-DIST ROUNDED = WK-N-TRIP-DIST-KM.
008510     COMPUTE WK-TOT-TIME ROUNDED = WK-N-TRIP-TIME-MIN.
008520     MOVE WK-N-TRIP-COST-IDR      TO WK-TOT-COST.
008530     MOVE WK-N-TRIP-STOP-COUNT    TO WK-TOT-STOPS.
008540     MOVE WK-N-TRIP-XFER-COUNT    TO WK-TOT-XFERS.
008550     MOVE WK-TOTAL-LINE TO ITIN-PRINT-LINE.
008560     WRITE ITIN-PRINT-LINE.
008570 C699-WRITE-TRIP-TOTAL-EX.
008580     EXIT.
008590*
008600*---------------------------------------------------------------*
008610 C800-WRITE-NO-ROUTE.
008620*---------------------------------------------------------------*
008630     MOVE SPACES TO WK-ERR-TEXT.
008640     STRING "NO ROUTE FROM " DELIMITED BY SIZE
008650            WK-ERR-FROM-ID   DELIMITED BY SPACE
008660            " TO "           DELIMITED BY SIZE
008670            WK-ERR-TO-ID     DELIMITED BY SPACE
008680            " MODE "         DELIMITED BY SIZE
008690            WK-ERR-MODE      DELIMITED BY SIZE
008700            INTO WK-ERR-TEXT.
008710     MOVE WK-ERROR-LINE TO ITIN-PRINT-LINE.
008720     WRITE ITIN-PRINT-LINE.
008730 C899-WRITE-NO-ROUTE-EX.
008740     EXIT.
008750*
008760*---------------------------------------------------------------*
008770 C900-WRITE-STOP-NOT-FOUND.
008780*---------------------------------------------------------------*
008790     MOVE SPACES TO WK-ERR-TEXT.
008800     STRING "STOP NOT FOUND " DELIMITED BY SIZE
008810            WK-ERR-STOP-ID    DELIMITED BY SPACE
008820            INTO WK-ERR-TEXT.
008830     MOVE WK-ERROR-LINE TO ITIN-PRINT-LINE.
008840     WRITE ITIN-PRINT-LINE.
008850 C999-WRITE-STOP-NOT-FOUND-EX.
008860     EXIT.
008870*
008880*---------------------------------------------------------------*
008890 D800-NEAREST-STOP.
008900*    LINEAR SCAN OF THE STOP TABLE FOR THE STOP NEAREST
008910*    WK-ORIGIN-LAT/LON BY GREAT-CIRCLE DISTANCE, OPTIONALLY
008920*    RESTRICTED TO ONE MODE.  FIRST STOP ENCOUNTERED WINS TIES.
008930*---------------------------------------------------------------*
008940     SET  WK-SW-STOP-FOUND-NO TO TRUE.
008950     MOVE 9999999.99 TO WK-N-BEST-DIST-M.
008960     SET  WK-STOP-IDX  TO 1.
008970     PERFORM D850-CHECK-ONE-NEAREST
008980             THRU D859-CHECK-ONE-NEAREST-EX
008990             WK-STOP-COUNT TIMES.
009000 D899-NEAREST-STOP-EX.
009010     EXIT.
009020*
009030 D850-CHECK-ONE-NEAREST.
009040     SET  WK-SW-MODE-MATCH-NO TO TRUE.
009050     IF      WK-C-RTF-ALL-MODES
009060             SET WK-SW-MODE-MATCH-YES TO TRUE
009070     ELSE
009080     IF      WK-C-RTF-MRT-ONLY AND WK-STOP-MRT (WK-STOP-IDX)
009090             SET WK-SW-MODE-MATCH-YES TO TRUE
009100     ELSE
009110     IF      WK-C-RTF-LRT-ONLY AND WK-STOP-LRT (WK-STOP-IDX)
009120             SET WK-SW-MODE-MATCH-YES TO TRUE
009130     ELSE
009140     IF      WK-C-RTF-TJ-ONLY  AND WK-STOP-TJ  (WK-STOP-IDX)
009150             SET WK-SW-MODE-MATCH-YES TO TRUE
009160     END-IF
009170     END-IF
009180     END-IF
009190     END-IF.
009200     IF      WK-SW-MODE-MATCH-YES
009210             SET  WK-C-GEO-HAVERSINE TO TRUE
009220             MOVE WK-ORIGIN-LAT TO WK-C-GEO-LAT1
009230             MOVE WK-ORIGIN-LON TO WK-C-GEO-LON1
009240             MOVE WK-STOP-LAT (WK-STOP-IDX) TO WK-C-GEO-LAT2
009250             MOVE WK-STOP-LON (WK-STOP-IDX) TO WK-C-GEO-LON2
009260             CALL "JKTGEOD" USING WK-C-GEO-RECORD
009270             IF   WK-C-GEO-RESULT-M < WK-N-BEST-DIST-M
009280                  MOVE WK-C-GEO-RESULT-M TO WK-N-BEST-DIST-M
009290                  SET  WK-N-BEST-STOP-IDX TO WK-STOP-IDX
009300                  SET  WK-SW-STOP-FOUND-YES TO TRUE
009310             END-IF
009320     END-IF.
009330     SET  WK-STOP-IDX  UP BY 1.
009340 D859-CHECK-ONE-NEAREST-EX.
009350     EXIT.
009360*
009370*---------------------------------------------------------------*
009380 D900-FIND-STOP-BY-ID.
009390*    LOOKS UP JKQ-TRIP-START-STOP IN THE STOP TABLE BY EXACT
009400*    STOP-ID MATCH.
009410*---------------------------------------------------------------*
009420     SET  WK-SW-STOP-FOUND-NO TO TRUE.
009430     SET  WK-STOP-IDX  TO 1.
009440     PERFORM D950-CHECK-ONE-ID THRU D959-CHECK-ONE-ID-EX
009450             WK-STOP-COUNT TIMES.
009460 D999-FIND-STOP-BY-ID-EX.
009470     EXIT.
009480*
009490 D950-CHECK-ONE-ID.
009500     IF      WK-SW-STOP-FOUND-NO
009510     AND     WK-STOP-ID (WK-STOP-IDX)
009520             IS EQUAL TO JKQ-TRIP-START-STOP
009530             SET WK-SW-STOP-FOUND-YES TO TRUE
009540             SET WK-N-BEST-STOP-IDX TO WK-STOP-IDX
009550     END-IF.
009560     SET  WK-STOP-IDX  UP BY 1.
009570 D959-CHECK-ONE-ID-EX.
009580     EXIT.
009590*
009600*---------------------------------------------------------------*
009610 D000-WRITE-SUMMARY-REPORT.
009620*    NETWORK STATISTICS AND RUN CONTROL TOTALS, WRITTEN ONCE AT
009630*    THE END OF THE RUN.
009640*---------------------------------------------------------------*
009650     MOVE WK-SUM-TITLE-LINE TO SUMMARY-PRINT-LINE.
009660     WRITE SUMMARY-PRINT-LINE.
009670     MOVE WK-STOP-COUNT           TO WK-SUM-STOP-TOTAL.
009680     MOVE WK-N-STAT-MRT-COUNT     TO WK-SUM-MRT-COUNT.
009690     MOVE WK-N-STAT-LRT-COUNT     TO WK-SUM-LRT-COUNT.
009700     MOVE WK-N-STAT-TJ-COUNT      TO WK-SUM-TJ-COUNT.
009710     MOVE WK-SUM-STAT-LINE TO SUMMARY-PRINT-LINE.
009720     WRITE SUMMARY-PRINT-LINE.
009730     MOVE WK-LEG-COUNT             TO WK-SUM-ROUTE-LEGS.
009740     MOVE WK-N-STAT-DEST-COUNT     TO WK-SUM-DEST-TOTAL.
009750     MOVE WK-SUM-NET-LINE TO SUMMARY-PRINT-LINE.
009760     WRITE SUMMARY-PRINT-LINE.
009770     MOVE WK-N-TRIPS-READ          TO WK-SUM-TRIPS-READ.
009780     MOVE WK-N-TRIPS-ROUTED        TO WK-SUM-TRIPS-ROUTED.
009790     MOVE WK-N-TRIPS-ERROR         TO WK-SUM-TRIPS-ERROR.
009800     MOVE WK-SUM-CTL-LINE TO SUMMARY-PRINT-LINE.
009810     WRITE SUMMARY-PRINT-LINE.
009820     COMPUTE WK-SUM-GRAND-DIST ROUNDED = WK-N-GRAND-DIST-KM.
009830     COMPUTE WK-SUM-GRAND-TIME ROUNDED = WK-N-GRAND-TIME-MIN.
009840     MOVE WK-N-GRAND-COST-IDR      TO WK-SUM-GRAND-COST.
009850     MOVE WK-SUM-GRAND-LINE TO SUMMARY-PRINT-LINE.
009860     WRITE SUMMARY-PRINT-LINE.
009870 D099-WRITE-SUMMARY-REPORT-EX.
009880     EXIT.
009890*
009900*---------------------------------------------------------------*
009910 Z100-CLOSE-FILES.
009920*---------------------------------------------------------------*
009930     CLOSE STOP-FILE TRIP-FILE ITIN-REPORT SUMMARY-REPORT.
009940 Z199-CLOSE-FILES-EX.
009950     EXIT.
