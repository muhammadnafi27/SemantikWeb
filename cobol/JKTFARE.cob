000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     JKTFARE.
000140 AUTHOR.         HALIMAH B. WIJAYA.
000150 INSTALLATION.   NETWORK PLANNING GROUP - BATCH SYSTEMS.
000160 DATE-WRITTEN.   14 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       NONE.
000190*
000200*DESCRIPTION :  FARE ENGINE.  CALLED ONCE PER LEG-RUN BY JKTRTF
000210*               (VIA D100-APPLY-SEGMENT-FARES) TO PRICE A
000220*               CONTIGUOUS SAME-MODE RUN OF LEGS:
000230*                 MRT  - 13X13 OFFICIAL STATION FARE MATRIX
000240*                 LRT  - DISTANCE TARIFF, 5000 IDR COVERS 1 KM
000250*                 TJ   - FLAT 3500 IDR PER BOARDING
000260*                 WALK - ALWAYS FREE
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310* JKT001 RGH     14/03/1991 - INITIAL VERSION
000320* JKT011 HBW     30/08/1993 - ADDED THE FUZZY STATION MATCH
000330*                             (D200) SO OPERATOR-KEYED STATION
000340*                             NAMES WITH EXTRA WORDING STILL
000350*                             RESOLVE, PER REQUEST 41902
000360* JKT019 SLM     22/04/1997 - CORRECTED CELL (11,7) AND (7,11)
000370*                             OF THE FARE MATRIX - WERE
000380*                             TRANSPOSED DURING THE 1996 REVISION
000390* JKT030 SLM     14/09/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS
000400*                             PROGRAM, NO CHANGE REQUIRED
000410* JKT040 MTW     03/07/2000 - RAISED LRT PER-KM RATE FROM 600 TO
000420*                             700 IDR PER TARIFF NOTICE 2000-14
000430*----------------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000520                       ON  STATUS IS U0-ON
000530                       OFF STATUS IS U0-OFF.
000540     CLASS FARE-DIGIT IS "0" THRU "9".
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*    NO FILES - PURE CALCULATION ROUTINE.
000590*
000600 EJECT
000610***************
000620 DATA DIVISION.
000630***************
000640 FILE SECTION.
000650**************
000660 WORKING-STORAGE SECTION.
000670*************************
000680 01  FILLER                    PIC X(24) VALUE
000690     "** PROGRAM JKTFARE  **".
000700*
000710 01  WK-C-COMMON.
000720     COPY JKCSTAT.
000730*
000740*----------------------------------------------------------------*
000750* MRT OFFICIAL STATION FARE MATRIX - ROW = FROM, COL = TO, IDR.
000760* SYMMETRIC BY DEFINITION BUT CARRIED IN FULL SO A LOOKUP IS A
000770* SINGLE TABLE REFERENCE, NO SWAP LOGIC NEEDED.
000780*----------------------------------------------------------------*
000790 01  WK-MRT-MATRIX-FLAT.
000800     05  FILLER PIC X(65) VALUE
000810         "00000040000500006000070000800009000100001100012000130001
000820-    "400014000".
000830     05  FILLER PIC X(65) VALUE
000840         "04000000000400005000060000700007000090000900010000110001
000850-    "200013000".
000860     05  FILLER PIC X(65) VALUE
000870         "05000040000000003000040000500006000070000800009000090001
000880-    "000011000".
000890     05  FILLER PIC X(65) VALUE
000900         "06000050000300000000030000400005000060000700008000080000
000910-    "900010000".
000920     05  FILLER PIC X(65) VALUE
000930         "07000060000400003000000000300004000050000600007000070000
000940-    "800009000".
000950     05  FILLER PIC X(65) VALUE
000960         "08000070000500004000030000000003000040000500006000060000
000970-    "700008000".
000980     05  FILLER PIC X(65) VALUE
000990         "09000070000600005000040000300000000030000400005000060000
001000-    "700007000".
001010     05  FILLER PIC X(65) VALUE
001020         "10000090000700006000050000400003000000000300004000040000
001030-    "500006000".
001040     05  FILLER PIC X(65) VALUE
001050         "11000090000800007000060000500004000030000000004000040000
001060-    "500006000".
001070     05  FILLER PIC X(65) VALUE
001080         "12000100000900008000070000600005000040000300000000030000
001090-    "300004000".
001100     05  FILLER PIC X(65) VALUE
001110         "13000110000900008000070000600006000040000300003000000000
001120-    "300004000".
001130     05  FILLER PIC X(65) VALUE
001140         "14000120001000009000080000700007000050000400003000030000
001150-    "000003000".
001160     05  FILLER PIC X(65) VALUE
001170         "14000130001100010000090000800007000060000500004000040000
001180-    "300000000".
001190 01  WK-MRT-MATRIX  REDEFINES WK-MRT-MATRIX-FLAT.
001200     05  WK-MRT-ROW OCCURS 13 TIMES INDEXED BY WK-MRT-ROW-IDX.
001210         10  WK-MRT-CELL PIC 9(05)
001220                       OCCURS 13 TIMES INDEXED BY WK-MRT-COL-IDX.
001230*
001240*----------------------------------------------------------------*
001250* OFFICIAL STATION ORDER, UPPER-CASED FOR CASE-INSENSITIVE
001260* COMPARE (NORMALIZATION UPPER-CASES THE OPERATOR INPUT TOO -
001270* WHICH WAY THE CASE FOLDS IS IMMATERIAL, THIS SHOP FOLDS UP).
001280*----------------------------------------------------------------*
001290 01  WK-MRT-STATION-TABLE.
001300     05  FILLER PIC X(30) VALUE "LEBAK BULUS".
001310     05  FILLER PIC X(30) VALUE "FATMAWATI INDOMARET".
001320     05  FILLER PIC X(30) VALUE "CIPETE RAYA TUKU".
001330     05  FILLER PIC X(30) VALUE "HAJI NAWI".
001340     05  FILLER PIC X(30) VALUE "BLOK A".
001350     05  FILLER PIC X(30) VALUE "BLOK M BCA".
001360     05  FILLER PIC X(30) VALUE "ASEAN".
001370     05  FILLER PIC X(30) VALUE "SENAYAN MASTERCARD".
001380     05  FILLER PIC X(30) VALUE "ISTORA MANDIRI".
001390     05  FILLER PIC X(30) VALUE "BENDUNGAN HILIR".
001400     05  FILLER PIC X(30) VALUE "SETIABUDI ASTRA".
001410     05  FILLER PIC X(30) VALUE "DUKUH ATAS BNI".
001420     05  FILLER PIC X(30) VALUE "BUNDARAN HI BANK DKI".
001430 01  WK-MRT-STATION-TABLE-R REDEFINES WK-MRT-STATION-TABLE.
001440     05  WK-MRT-STATION-NAME PIC X(30)
001450                       OCCURS 13 TIMES INDEXED BY WK-MRT-STA-IDX.
001460*
001470*----------------------------------------------------------------*
001480* SHORT-ALIAS EXACT LOOKUP TABLE - CHECKED BEFORE THE FUZZY SCAN.
001490*----------------------------------------------------------------*
001500 01  WK-MRT-ALIAS-TABLE.
001510     05  FILLER PIC X(32) VALUE "LEBAK BULUS GRAB              01".
001520     05  FILLER PIC X(32) VALUE "LEBAK BULUS                   01".
001530     05  FILLER PIC X(32) VALUE "FATMAWATI                     02".
001540     05  FILLER PIC X(32) VALUE "CIPETE RAYA                   03".
001550     05  FILLER PIC X(32) VALUE "CIPETE                        03".
001560     05  FILLER PIC X(32) VALUE "BLOK M                        06".
001570     05  FILLER PIC X(32) VALUE "SENAYAN                       08".
001580     05  FILLER PIC X(32) VALUE "ISTORA                        09".
001590     05  FILLER PIC X(32) VALUE "BENHIL                        10".
001600     05  FILLER PIC X(32) VALUE "SETIABUDI                     11".
001610     05  FILLER PIC X(32) VALUE "DUKUH ATAS                    12".
001620     05  FILLER PIC X(32) VALUE "BUNDARAN HI                   13".
001630     05  FILLER PIC X(32) VALUE "BUNDARAN HOTEL INDONESIA      13".
001640 01  WK-MRT-ALIAS-TABLE-R REDEFINES WK-MRT-ALIAS-TABLE.
001650     05  WK-MRT-ALIAS-ROW OCCURS 13 TIMES
001660                       INDEXED BY WK-MRT-ALIAS-IDX.
001670         10  WK-MRT-ALIAS-NAME    PIC X(30).
001680         10  WK-MRT-ALIAS-STA-NO  PIC 9(02).
001690*
001700* ------------------ PROGRAM WORKING STORAGE -------------------*
001710 01  WK-N-WORK-AREA.
001720     05  WK-N-NORM-FROM        PIC X(40).
001730     05  WK-N-NORM-TO          PIC X(40).
001740     05  WK-N-FROM-STA-NO      PIC 9(02)      COMP.
001750     05  WK-N-TO-STA-NO        PIC 9(02)      COMP.
001760     05  WK-N-SCAN-LEN         PIC 9(02)      COMP.
001770     05  WK-N-SCAN-IDX         PIC 9(02)      COMP.
001780     05  WK-N-OUT-IDX          PIC 9(02)      COMP.
001790     05  WK-N-PREFIX-LEN       PIC 9(02)      COMP.
001800     05  WK-N-EXTRA-KM         PIC 9(04)V9(03) COMP-3.
001810     05  WK-N-EXTRA-KM-INT     PIC 9(04)      COMP.
001820     05  WK-N-EXTRA-KM-INT-R REDEFINES WK-N-EXTRA-KM-INT
001830                               PIC 9(04)      COMP.
001840     05  WK-SW-FOUND           PIC X(01).
001850         88  WK-SW-FOUND-YES              VALUE "Y".
001860         88  WK-SW-FOUND-NO               VALUE "N".
001870     05  WK-SW-CONTAINS        PIC X(01).
001880         88  WK-SW-CONTAINS-YES           VALUE "Y".
001890         88  WK-SW-CONTAINS-NO            VALUE "N".
001900*
001910* REFERENCE-MODIFICATION WORK FIELDS FOR THE SUBSTRING SCAN -
001920* KEPT SEPARATE FROM WK-N-NORM-xxxx SO A CALL TO E100 NEVER
001930* DISTURBS THE CALLER'S NORMALIZED NAME.
001940 01  WK-N-CONTAINS-AREA.
001950     05  WK-N-BIG-STRING       PIC X(40).
001960     05  WK-N-SMALL-STRING     PIC X(30).
001970     05  WK-N-BIG-LEN          PIC 9(02)      COMP.
001980     05  WK-N-SMALL-LEN        PIC 9(02)      COMP.
001990*
002000 EJECT
002010*****************
002020 LINKAGE SECTION.
002030*****************
002040 COPY JKFAREPB.
002050*
002060 EJECT
002070*****************************************************
002080 PROCEDURE DIVISION USING WK-C-FARE-RECORD.
002090*****************************************************
002100 MAIN-MODULE.
002110     MOVE ZERO  TO WK-C-FARE-AMOUNT.
002120     MOVE "N"   TO WK-C-FARE-DEFAULTED.
002130     IF      WK-C-FARE-MRT
002140             PERFORM C100-MRT-FARE  THRU C199-MRT-FARE-EX
002150     ELSE IF WK-C-FARE-LRT
002160             PERFORM C200-LRT-FARE  THRU C299-LRT-FARE-EX
002170     ELSE IF WK-C-FARE-TJ
002180             PERFORM C300-TJ-FARE   THRU C399-TJ-FARE-EX
002190     ELSE
002200             PERFORM C400-WALK-FARE THRU C499-WALK-FARE-EX.
002210     GOBACK.
002220*
002230*---------------------------------------------------------------*
002240 C100-MRT-FARE.
002250*    NORMALIZE-NAME WORKS ON WK-N-NORM-FROM IN PLACE - NORMALIZE
002260*    THE "TO" NAME FIRST AND PARK IT, THEN NORMALIZE THE "FROM"
002270*    NAME LAST SO IT IS LEFT SITTING IN ITS OWN WORK FIELD.
002280*---------------------------------------------------------------*
002290     MOVE WK-C-FARE-TO-NAME   TO WK-N-NORM-FROM.
002300     PERFORM B100-NORMALIZE-NAME THRU B199-NORMALIZE-NAME-EX.
002310     MOVE WK-N-NORM-FROM      TO WK-N-NORM-TO.
002320*
002330     MOVE WK-C-FARE-FROM-NAME TO WK-N-NORM-FROM.
002340     PERFORM B100-NORMALIZE-NAME THRU B199-NORMALIZE-NAME-EX.
002350*
002360     MOVE WK-N-NORM-FROM TO WK-N-BIG-STRING.
002370     PERFORM D100-RESOLVE-STATION THRU D199-RESOLVE-STATION-EX.
002380     MOVE WK-N-OUT-IDX TO WK-N-FROM-STA-NO.
002390*
002400     MOVE WK-N-NORM-TO   TO WK-N-BIG-STRING.
002410     PERFORM D100-RESOLVE-STATION THRU D199-RESOLVE-STATION-EX.
002420     MOVE WK-N-OUT-IDX TO WK-N-TO-STA-NO.
002430*
002440     IF      WK-N-FROM-STA-NO = ZERO OR WK-N-TO-STA-NO = ZERO
002450             MOVE 7000 TO WK-C-FARE-AMOUNT
002460             MOVE "Y"  TO WK-C-FARE-DEFAULTED
002470     ELSE
002480             SET WK-MRT-ROW-IDX TO WK-N-FROM-STA-NO
002490             SET WK-MRT-COL-IDX TO WK-N-TO-STA-NO
002500             MOVE WK-MRT-CELL (WK-MRT-ROW-IDX WK-MRT-COL-IDX)
002510                                  TO WK-C-FARE-AMOUNT.
002520*
002530*---------------------------------------------------------------*
002540 C199-MRT-FARE-EX.
002550*---------------------------------------------------------------*
002560     EXIT.
002570*
002580*---------------------------------------------------------------*
002590 C200-LRT-FARE.
002600*    5000 IDR COVERS THE FIRST 1 KM.  BEYOND 1 KM, THE
002610*    ADDITIONAL KILOMETRES ARE ROUNDED UP AND CHARGED AT 700
002620*    IDR EACH.
002630*---------------------------------------------------------------*
002640     IF      WK-C-FARE-DIST-KM NOT > 1.000
002650             MOVE 5000 TO WK-C-FARE-AMOUNT
002660     ELSE
002670             COMPUTE WK-N-EXTRA-KM = WK-C-FARE-DIST-KM - 1
002680             MOVE WK-N-EXTRA-KM TO WK-N-EXTRA-KM-INT
002690             IF   WK-N-EXTRA-KM > WK-N-EXTRA-KM-INT
002700                  ADD 1 TO WK-N-EXTRA-KM-INT
002710             END-IF
002720             COMPUTE WK-C-FARE-AMOUNT =
002730                     5000 + (WK-N-EXTRA-KM-INT * 700).
002740*
002750*---------------------------------------------------------------*
002760 C299-LRT-FARE-EX.
002770*---------------------------------------------------------------*
002780     EXIT.
002790*
002800*---------------------------------------------------------------*
002810 C300-TJ-FARE.
002820*    FLAT FARE PER BOARDING, REGARDLESS OF HOPS OR DISTANCE.
002830*---------------------------------------------------------------*
002840     MOVE 3500 TO WK-C-FARE-AMOUNT.
002850*
002860*---------------------------------------------------------------*
002870 C399-TJ-FARE-EX.
002880*---------------------------------------------------------------*
002890     EXIT.
002900*
002910*---------------------------------------------------------------*
002920 C400-WALK-FARE.
002930*---------------------------------------------------------------*
002940     MOVE ZERO TO WK-C-FARE-AMOUNT.
002950*
002960*---------------------------------------------------------------*
002970 C499-WALK-FARE-EX.
002980*---------------------------------------------------------------*
002990     EXIT.
003000*
003010*---------------------------------------------------------------*
003020 B100-NORMALIZE-NAME.
003030*    UPPER-CASE, STRIP A LEADING PREFIX, FOLD - AND _ TO A
003040*    BLANK, COLLAPSE RUNS OF BLANKS TO ONE, LEFT-JUSTIFY.
003050*    OPERATES ON WK-N-NORM-FROM IN PLACE.
003060*---------------------------------------------------------------*
003070     INSPECT WK-N-NORM-FROM
003080        CONVERTING "abcdefghijklmnopqrstuvwxyz"
003090                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003100     INSPECT WK-N-NORM-FROM REPLACING ALL "-" BY " ".
003110     INSPECT WK-N-NORM-FROM REPLACING ALL "_" BY " ".
003120*
003130     IF      WK-N-NORM-FROM (1:12) = "STASIUN MRT "
003140             MOVE 12 TO WK-N-PREFIX-LEN
003150     ELSE IF WK-N-NORM-FROM (1:12) = "STASIUN LRT "
003160             MOVE 12 TO WK-N-PREFIX-LEN
003170     ELSE IF WK-N-NORM-FROM (1:6)  = "HALTE "
003180             MOVE 6  TO WK-N-PREFIX-LEN
003190     ELSE IF WK-N-NORM-FROM (1:8)  = "STATION "
003200             MOVE 8  TO WK-N-PREFIX-LEN
003210     ELSE
003220             MOVE 0  TO WK-N-PREFIX-LEN.
003230     IF      WK-N-PREFIX-LEN > 0
003240             MOVE WK-N-NORM-FROM (WK-N-PREFIX-LEN + 1 : )
003250                                    TO WK-N-BIG-STRING
003260             MOVE SPACES            TO WK-N-NORM-FROM
003270             MOVE WK-N-BIG-STRING   TO WK-N-NORM-FROM.
003280*
003290*    COLLAPSE MULTIPLE BLANKS - COPY CHARACTER BY CHARACTER,
003300*    SKIPPING A BLANK WHEN THE LAST CHARACTER WRITTEN WAS ALSO
003310*    A BLANK.
003320*
003330     MOVE WK-N-NORM-FROM TO WK-N-BIG-STRING.
003340     MOVE SPACES         TO WK-N-NORM-FROM.
003350     MOVE 0 TO WK-N-OUT-IDX.
003360     MOVE 1 TO WK-N-SCAN-IDX.
003370     PERFORM B150-COLLAPSE-ONE-CHAR THRU B159-COLLAPSE-ONE-CHAR-EX
003380             40 TIMES.
003390*
003400*    TRIM A TRAILING BLANK LEFT BY THE COLLAPSE LOOP.
003410     IF      WK-N-OUT-IDX > 0 AND
003420             WK-N-NORM-FROM (WK-N-OUT-IDX:1) = " "
003430             SUBTRACT 1 FROM WK-N-OUT-IDX.
003440*
003450*---------------------------------------------------------------*
003460 B199-NORMALIZE-NAME-EX.
003470*---------------------------------------------------------------*
003480     EXIT.
003490*
003500*---------------------------------------------------------------*
003510 B150-COLLAPSE-ONE-CHAR.
003520*    ONE PASS OF THE BLANK-COLLAPSE SCAN, DRIVEN 40 TIMES BY
003530*    B100 ABOVE - ONE ITERATION PER BYTE OF WK-N-BIG-STRING.
003540*---------------------------------------------------------------*
003550     IF      WK-N-SCAN-IDX > 40
003560             CONTINUE
003570     ELSE
003580        IF   WK-N-BIG-STRING (WK-N-SCAN-IDX:1) = " " AND
003590             WK-N-OUT-IDX = 0
003600             CONTINUE
003610        ELSE
003620          IF WK-N-BIG-STRING (WK-N-SCAN-IDX:1) = " " AND
003630             WK-N-OUT-IDX > 0 AND
003640             WK-N-NORM-FROM (WK-N-OUT-IDX:1) = " "
003650             CONTINUE
003660          ELSE
003670             ADD 1 TO WK-N-OUT-IDX
003680             MOVE WK-N-BIG-STRING (WK-N-SCAN-IDX:1)
003690                        TO WK-N-NORM-FROM (WK-N-OUT-IDX:1)
003700          END-IF
003710        END-IF
003720     END-IF.
003730     ADD 1 TO WK-N-SCAN-IDX.
003740*
003750*---------------------------------------------------------------*
003760 B159-COLLAPSE-ONE-CHAR-EX.
003770*---------------------------------------------------------------*
003780     EXIT.
003790*
003800*---------------------------------------------------------------*
003810 D100-RESOLVE-STATION.
003820*    WK-N-BIG-STRING HOLDS THE NORMALIZED NAME ON ENTRY.
003830*    RETURNS WK-N-OUT-IDX = OFFICIAL STATION NUMBER, OR ZERO.
003840*---------------------------------------------------------------*
003850     MOVE ZERO TO WK-N-OUT-IDX.
003860     SET  WK-SW-FOUND-NO TO TRUE.
003870*
003880*    (A) EXACT ALIAS LOOKUP.
003890*
003900     SET WK-MRT-ALIAS-IDX TO 1.
003910     PERFORM D110-SCAN-ALIAS-ROW THRU D119-SCAN-ALIAS-ROW-EX
003920             13 TIMES.
003930     IF      WK-SW-FOUND-YES
003940             GO TO D199-RESOLVE-STATION-EX.
003950*
003960*    (A) EXACT CANONICAL-NAME LOOKUP.
003970*
003980     SET WK-MRT-STA-IDX TO 1.
003990     PERFORM D120-SCAN-CANON-ROW THRU D129-SCAN-CANON-ROW-EX
004000             13 TIMES.
004010     IF      WK-SW-FOUND-YES
004020             GO TO D199-RESOLVE-STATION-EX.
004030*
004040*    (B) FUZZY - FIRST STATION IN OFFICIAL ORDER WHOSE CANONICAL
004050*    NAME CONTAINS, OR IS CONTAINED IN, THE NORMALIZED INPUT.
004060*
004070     SET WK-MRT-STA-IDX TO 1.
004080     PERFORM D130-SCAN-FUZZY-ROW THRU D139-SCAN-FUZZY-ROW-EX
004090             13 TIMES.
004100*
004110*---------------------------------------------------------------*
004120 D199-RESOLVE-STATION-EX.
004130*---------------------------------------------------------------*
004140     EXIT.
004150*
004160*---------------------------------------------------------------*
004170 D110-SCAN-ALIAS-ROW.
004180*    ONE ROW OF THE EXACT-ALIAS SCAN.
004190*---------------------------------------------------------------*
004200     IF      WK-N-BIG-STRING (1:30) =
004210             WK-MRT-ALIAS-NAME (WK-MRT-ALIAS-IDX)
004220             MOVE WK-MRT-ALIAS-STA-NO (WK-MRT-ALIAS-IDX)
004230                                    TO WK-N-OUT-IDX
004240             SET WK-SW-FOUND-YES TO TRUE
004250     END-IF.
004260     IF WK-MRT-ALIAS-IDX < 13
004270        SET WK-MRT-ALIAS-IDX UP BY 1
004280     END-IF.
004290*
004300*---------------------------------------------------------------*
004310 D119-SCAN-ALIAS-ROW-EX.
004320*---------------------------------------------------------------*
004330     EXIT.
004340*
004350*---------------------------------------------------------------*
004360 D120-SCAN-CANON-ROW.
004370*    ONE ROW OF THE EXACT CANONICAL-NAME SCAN.
004380*---------------------------------------------------------------*
004390     IF      WK-N-BIG-STRING (1:30) =
004400             WK-MRT-STATION-NAME (WK-MRT-STA-IDX)
004410             SET WK-N-OUT-IDX TO WK-MRT-STA-IDX
004420             SET WK-SW-FOUND-YES TO TRUE
004430     END-IF.
004440     IF WK-MRT-STA-IDX < 13
004450        SET WK-MRT-STA-IDX UP BY 1
004460     END-IF.
004470*
004480*---------------------------------------------------------------*
004490 D129-SCAN-CANON-ROW-EX.
004500*---------------------------------------------------------------*
004510     EXIT.
004520*
004530*---------------------------------------------------------------*
004540 D130-SCAN-FUZZY-ROW.
004550*    ONE ROW OF THE FUZZY BIDIRECTIONAL SUBSTRING SCAN.
004560*---------------------------------------------------------------*
004570     IF      WK-SW-FOUND-NO
004580        MOVE WK-N-BIG-STRING(1:30) TO WK-N-SMALL-STRING
004590        MOVE WK-MRT-STATION-NAME (WK-MRT-STA-IDX)
004600                                   TO WK-N-BIG-STRING
004610        PERFORM E100-STRING-CONTAINS
004620           THRU E199-STRING-CONTAINS-EX
004630        IF      WK-SW-CONTAINS-YES
004640                SET WK-N-OUT-IDX TO WK-MRT-STA-IDX
004650                SET WK-SW-FOUND-YES TO TRUE
004660        ELSE
004670           MOVE WK-N-SMALL-STRING TO WK-N-BIG-STRING
004680           MOVE WK-MRT-STATION-NAME (WK-MRT-STA-IDX)
004690                                TO WK-N-SMALL-STRING
004700           PERFORM E100-STRING-CONTAINS
004710              THRU E199-STRING-CONTAINS-EX
004720           IF   WK-SW-CONTAINS-YES
004730                SET WK-N-OUT-IDX TO WK-MRT-STA-IDX
004740                SET WK-SW-FOUND-YES TO TRUE
004750           END-IF
004760        END-IF
004770     END-IF.
004780     IF WK-MRT-STA-IDX < 13
004790        SET WK-MRT-STA-IDX UP BY 1
004800     END-IF.
004810*
004820*---------------------------------------------------------------*
004830 D139-SCAN-FUZZY-ROW-EX.
004840*---------------------------------------------------------------*
004850     EXIT.
004860*
004870*---------------------------------------------------------------*
004880 E100-STRING-CONTAINS.
004890*    IS WK-N-SMALL-STRING (TRIMMED) A SUBSTRING OF
004900*    WK-N-BIG-STRING (TRIMMED)?  SETS WK-SW-CONTAINS.
004910*---------------------------------------------------------------*
004920     SET WK-SW-CONTAINS-NO TO TRUE.
004930     MOVE ZERO TO WK-N-BIG-LEN WK-N-SMALL-LEN.
004940     INSPECT WK-N-BIG-STRING   TALLYING WK-N-BIG-LEN
004950             FOR CHARACTERS BEFORE INITIAL " ".
004960     INSPECT WK-N-SMALL-STRING TALLYING WK-N-SMALL-LEN
004970             FOR CHARACTERS BEFORE INITIAL " ".
004980     IF      WK-N-SMALL-LEN = 0 OR
004990             WK-N-SMALL-LEN > WK-N-BIG-LEN
005000             GO TO E199-STRING-CONTAINS-EX.
005010     COMPUTE WK-N-SCAN-LEN = WK-N-BIG-LEN - WK-N-SMALL-LEN + 1.
005020     SET WK-N-SCAN-IDX TO 1.
005030     PERFORM E110-SCAN-ONE-WINDOW THRU E119-SCAN-ONE-WINDOW-EX
005040             WK-N-SCAN-LEN TIMES.
005050*
005060*---------------------------------------------------------------*
005070 E199-STRING-CONTAINS-EX.
005080*---------------------------------------------------------------*
005090     EXIT.
005100*
005110*---------------------------------------------------------------*
005120 E110-SCAN-ONE-WINDOW.
005130*    ONE WINDOW POSITION OF THE SLIDING SUBSTRING COMPARE.
005140*---------------------------------------------------------------*
005150     IF      WK-N-BIG-STRING (WK-N-SCAN-IDX:WK-N-SMALL-LEN)
005160             = WK-N-SMALL-STRING (1:WK-N-SMALL-LEN)
005170             SET WK-SW-CONTAINS-YES TO TRUE
005180     END-IF.
005190     ADD 1 TO WK-N-SCAN-IDX.
005200*
005210*---------------------------------------------------------------*
005220 E119-SCAN-ONE-WINDOW-EX.
005230*---------------------------------------------------------------*
005240     EXIT.
005250*
005260******************************************************************
005270*************** END OF PROGRAM SOURCE - JKTFARE ****************
005280******************************************************************
