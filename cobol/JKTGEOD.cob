000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     JKTGEOD.
000140 AUTHOR.         RAHMAT G. HARTONO.
000150 INSTALLATION.   NETWORK PLANNING GROUP - BATCH SYSTEMS.
000160 DATE-WRITTEN.   14 MAR 1991.
000170 DATE-COMPILED.
000180 SECURITY.       NONE.
000190*
000200*DESCRIPTION :  THIS ROUTINE IS THE ONLY PLACE IN THE ITINERARY
000210*               SUITE THAT TOUCHES TRIGONOMETRY.  IT IS CALLED
000220*               BY JKTNETB (LEG DISTANCES) AND BY JKTFARE (LRT
000230*               TARIFF DISTANCE) TO COMPUTE:
000240*                 METHOD H - HAVERSINE GREAT-CIRCLE DISTANCE
000250*                 METHOD F - FLAT-EARTH APPROXIMATE DISTANCE
000260*                            (TJ PROXIMITY SCAN ONLY)
000270*                 METHOD W - STANDALONE WALKING-TIME ESTIMATE
000280*               THIS COMPILER RELEASE HAS NO INTRINSIC FUNCTIONS,
000290*               SO SQUARE ROOT/SINE/COSINE/ARCTANGENT ARE
000300*               OBTAINED FROM THE SYSTEMS GROUP'S JKMATHLB
000310*               SERVICE PROGRAM - SEE THE CALL STATEMENTS BELOW.
000320*
000330*================================================================
000340* HISTORY OF MODIFICATION:
000350*================================================================
000360* JKT001 RGH     14/03/1991 - INITIAL VERSION
000370* JKT002 RGH     02/05/1991 - CORRECTED EARTH RADIUS CONSTANT TO
000380*                             6,371,000 METRES PER SURVEY DEPT
000390* JKT013 HBW     19/02/1994 - ADDED METHOD F (FLAT-EARTH) FOR THE
000400*                             TJ PROXIMITY SCAN, REQUEST 41902
000410* JKT017 SLM     11/12/1996 - ADDED METHOD W (WALKING TIME) SO
000420*                             JKTTRIP NO LONGER DUPLICATES THE
000430*                             DIVISION LOGIC LOCALLY
000440* JKT029 SLM     08/09/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS
000450*                             PROGRAM, NO CHANGE REQUIRED
000460* JKT038 MTW     26/06/2001 - RE-PROVED CONSTANTS AFTER JKMATHLB
000470*                             WAS RECOMPILED FOR THE NEW LPAR
000480* JKT053 RGH     14/02/2004 - WK-N-WORK-AREA TRIG SCRATCH FIELDS
000490*                             CONVERTED FROM COMP-2 TO COMP-3 PER
000500*                             STANDARDS REQUEST 52310 (FLOATING
000510*                             POINT IS NOT SUPPORTED ON THE
000520*                             PRODUCTION LPAR ARITHMETIC FACILITY)
000530*                             - NO RESULT CHANGE, JKMATHLB ALREADY
000540*                             ROUNDS TO 8 DECIMALS
000550*----------------------------------------------------------------*
000560 EJECT
000570**********************
000580 ENVIRONMENT DIVISION.
000590**********************
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.  IBM-AS400.
000620 OBJECT-COMPUTER.  IBM-AS400.
000630 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000640                       ON  STATUS IS U0-ON
000650                       OFF STATUS IS U0-OFF.
000660     CLASS DEGREE-DIGIT IS "0" THRU "9".
000670*
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700*    NO FILES - PURE CALCULATION ROUTINE.
000710*
000720 EJECT
000730***************
000740 DATA DIVISION.
000750***************
000760 FILE SECTION.
000770**************
000780 WORKING-STORAGE SECTION.
000790*************************
000800 01  FILLER                    PIC X(24) VALUE
000810     "** PROGRAM JKTGEOD  **".
000820*
000830* ------------------ PROGRAM WORKING STORAGE -------------------*
000840 01  WK-C-COMMON.
000850     COPY JKCSTAT.
000860*
000870 01  WK-N-CONSTANTS.
000880     05  WK-N-EARTH-RADIUS-M   PIC 9(07)      COMP VALUE 6371000.
000890     05  WK-N-DEG-TO-RAD       PIC 9(01)V9(08) COMP-3
000900                               VALUE 0.01745329.
000910     05  WK-N-KM-PER-DEGREE    PIC 9(03)V9(01) COMP-3 VALUE 111.0.
000920*
000930 01  WK-N-WORK-AREA.
000940     05  WK-N-LAT1-RAD         PIC S9(03)V9(08) COMP-3.
000950     05  WK-N-LON1-RAD         PIC S9(03)V9(08) COMP-3.
000960     05  WK-N-LAT2-RAD         PIC S9(03)V9(08) COMP-3.
000970     05  WK-N-LON2-RAD         PIC S9(03)V9(08) COMP-3.
000980     05  WK-N-DELTA-LAT        PIC S9(03)V9(08) COMP-3.
000990     05  WK-N-DELTA-LON        PIC S9(03)V9(08) COMP-3.
001000     05  WK-N-DELTA-LON-R  REDEFINES WK-N-DELTA-LON
001010                               PIC S9(03)V9(08) COMP-3.
001020     05  WK-N-SIN-HALF-DLAT    PIC S9(03)V9(08) COMP-3.
001030     05  WK-N-SIN-HALF-DLON    PIC S9(03)V9(08) COMP-3.
001040     05  WK-N-COS-LAT1         PIC S9(03)V9(08) COMP-3.
001050     05  WK-N-COS-LAT2         PIC S9(03)V9(08) COMP-3.
001060     05  WK-N-HAVERSINE-A      PIC S9(03)V9(08) COMP-3.
001070     05  WK-N-HAVERSINE-A-R  REDEFINES WK-N-HAVERSINE-A
001080                               PIC S9(03)V9(08) COMP-3.
001090     05  WK-N-ONE-MINUS-A      PIC S9(03)V9(08) COMP-3.
001100     05  WK-N-SQRT-A           PIC S9(03)V9(08) COMP-3.
001110     05  WK-N-SQRT-1MA         PIC S9(03)V9(08) COMP-3.
001120     05  WK-N-CENTRAL-ANGLE    PIC S9(03)V9(08) COMP-3.
001130     05  WK-N-DLAT-DEG         PIC S9(03)V9(06)
001140             SIGN IS LEADING SEPARATE CHARACTER.
001150     05  WK-N-DLON-DEG         PIC S9(03)V9(06)
001160             SIGN IS LEADING SEPARATE CHARACTER.
001170     05  WK-N-DLAT-DEG-R  REDEFINES WK-N-DLAT-DEG
001180                               PIC X(10).
001190*
001200 01  WK-N-SPEED-DIVISOR        PIC 9(05)V9(02) COMP-3.
001210*
001220 EJECT
001230*****************
001240 LINKAGE SECTION.
001250*****************
001260 COPY JKGEOPB.
001270*
001280 EJECT
001290*****************************************************
001300 PROCEDURE DIVISION USING WK-C-GEO-RECORD.
001310*****************************************************
001320 MAIN-MODULE.
001330     MOVE ZERO TO WK-C-GEO-RESULT-M WK-C-GEO-RESULT-MIN.
001340     IF      WK-C-GEO-HAVERSINE
001350             PERFORM B100-HAVERSINE THRU B199-HAVERSINE-EX
001360     ELSE IF WK-C-GEO-FLAT-EARTH
001370             PERFORM B200-FLAT-EARTH THRU B299-FLAT-EARTH-EX
001380     ELSE IF WK-C-GEO-WALK-TIME
001390             PERFORM B300-WALK-TIME THRU B399-WALK-TIME-EX.
001400     GOBACK.
001410*
001420*---------------------------------------------------------------*
001430 B100-HAVERSINE.
001440*    HAVERSINE GREAT-CIRCLE DISTANCE, RETURNED IN METRES.
001450*---------------------------------------------------------------*
001460     COMPUTE WK-N-LAT1-RAD = WK-C-GEO-LAT1 * WK-N-DEG-TO-RAD.
001470     COMPUTE WK-N-LON1-RAD = WK-C-GEO-LON1 * WK-N-DEG-TO-RAD.
001480     COMPUTE WK-N-LAT2-RAD = WK-C-GEO-LAT2 * WK-N-DEG-TO-RAD.
001490     COMPUTE WK-N-LON2-RAD = WK-C-GEO-LON2 * WK-N-DEG-TO-RAD.
001500     COMPUTE WK-N-DELTA-LAT = WK-N-LAT2-RAD - WK-N-LAT1-RAD.
001510     COMPUTE WK-N-DELTA-LON = WK-N-LON2-RAD - WK-N-LON1-RAD.
001520*
001530     CALL "JKMSIN"  USING BY REFERENCE WK-N-DELTA-LAT
001540                           WK-N-SIN-HALF-DLAT.
001550     CALL "JKMSIN"  USING BY REFERENCE WK-N-DELTA-LON
001560                           WK-N-SIN-HALF-DLON.
001570     CALL "JKMCOS"  USING BY REFERENCE WK-N-LAT1-RAD
001580                           WK-N-COS-LAT1.
001590     CALL "JKMCOS"  USING BY REFERENCE WK-N-LAT2-RAD
001600                           WK-N-COS-LAT2.
001610*
001620     COMPUTE WK-N-HAVERSINE-A =
001630             (WK-N-SIN-HALF-DLAT * WK-N-SIN-HALF-DLAT) +
001640             (WK-N-COS-LAT1 * WK-N-COS-LAT2 *
001650              WK-N-SIN-HALF-DLON * WK-N-SIN-HALF-DLON).
001660     COMPUTE WK-N-ONE-MINUS-A = 1 - WK-N-HAVERSINE-A.
001670*
001680     CALL "JKMSQRT" USING BY REFERENCE WK-N-HAVERSINE-A-R
001690                           WK-N-SQRT-A.
001700     CALL "JKMSQRT" USING BY REFERENCE WK-N-ONE-MINUS-A
001710                           WK-N-SQRT-1MA.
001720     CALL "JKMATN2" USING BY REFERENCE WK-N-SQRT-A
001730                           WK-N-SQRT-1MA
001740                           WK-N-CENTRAL-ANGLE.
001750*
001760     COMPUTE WK-C-GEO-RESULT-M ROUNDED =
001770             WK-N-EARTH-RADIUS-M * 2 * WK-N-CENTRAL-ANGLE.
001780*
001790*---------------------------------------------------------------*
001800 B199-HAVERSINE-EX.
001810*---------------------------------------------------------------*
001820     EXIT.
001830*
001840*---------------------------------------------------------------*
001850 B200-FLAT-EARTH.
001860*    FLAT-EARTH APPROXIMATE DISTANCE - SQRT(DLAT**2+DLON**2)*111
001870*    KM/DEGREE.  USED ONLY FOR THE TJ PROXIMITY SCAN, NEVER FOR
001880*    ROUTE-LEG OR TRANSFER-LEG DISTANCES.
001890*---------------------------------------------------------------*
001900     COMPUTE WK-N-DLAT-DEG = WK-C-GEO-LAT2 - WK-C-GEO-LAT1.
001910     COMPUTE WK-N-DLON-DEG = WK-C-GEO-LON2 - WK-C-GEO-LON1.
001920     COMPUTE WK-N-HAVERSINE-A =
001930             (WK-N-DLAT-DEG * WK-N-DLAT-DEG) +
001940             (WK-N-DLON-DEG * WK-N-DLON-DEG).
001950     CALL "JKMSQRT" USING BY REFERENCE WK-N-HAVERSINE-A
001960                           WK-N-SQRT-A.
001970     COMPUTE WK-C-GEO-RESULT-M ROUNDED =
001980             WK-N-SQRT-A * WK-N-KM-PER-DEGREE * 1000.
001990*
002000*---------------------------------------------------------------*
002010 B299-FLAT-EARTH-EX.
002020*---------------------------------------------------------------*
002030     EXIT.
002040*
002050*---------------------------------------------------------------*
002060 B300-WALK-TIME.
002070*    WALKING-TIME ESTIMATE - TIME-MIN = DIST-M / (SPEED-KMH *
002080*    1000 / 60).  CALLER SUPPLIES WK-C-GEO-DIST-M AND
002090*    WK-C-GEO-SPEED-KMH (DEFAULT 5 KM/H WHEN NOT SUPPLIED).
002100*---------------------------------------------------------------*
002110     IF      WK-C-GEO-SPEED-KMH = ZERO
002120             MOVE 5.0 TO WK-C-GEO-SPEED-KMH.
002130     COMPUTE WK-N-SPEED-DIVISOR =
002140             (WK-C-GEO-SPEED-KMH * 1000) / 60.
002150     COMPUTE WK-C-GEO-RESULT-MIN ROUNDED =
002160             WK-C-GEO-DIST-M / WK-N-SPEED-DIVISOR.
002170*
002180*---------------------------------------------------------------*
002190 B399-WALK-TIME-EX.
002200*---------------------------------------------------------------*
002210     EXIT.
002220*
002230******************************************************************
002240*************** END OF PROGRAM SOURCE - JKTGEOD ****************
002250******************************************************************
