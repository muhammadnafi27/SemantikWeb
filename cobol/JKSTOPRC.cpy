000100* JKSTOPRC.CPYBK
000110*----------------------------------------------------------------*
000120* STOP-FILE RECORD LAYOUT.  ONE RECORD PER TRANSIT STOP (MRT
000130* HEAVY RAIL, LRT LIGHT RAIL, OR TJ BUSWAY SHELTER).  MODE IS
000140* NOT STORED - IT IS DERIVED FROM THE STOP-ID AT LOAD TIME
000150* (JKTTRIP PARA B100).
000160*----------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:
000180* ==================================================================
000190* TAG    NAME    DATE       DESCRIPTION
000200* ------------------------------------------------------------------
000210* JKT001 RGH     14/03/1991 - INITIAL VERSION
000220* JKT009 HBW     22/07/1994 - EXPANDED JKS-NAME FROM 30 TO 40 BYTES
000230*                             TO HOLD LONGER STATION NAMES
000240* ------------------------------------------------------------------
000250 01  JKS-STOP-RECORD               PIC X(80).
000260 01  JKS-STOP-RECORD-R  REDEFINES  JKS-STOP-RECORD.
000270     05  JKS-STOP-ID               PIC X(20).
000280*                                  UNIQUE STOP IDENTIFIER
000290     05  JKS-STOP-NAME             PIC X(40).
000300*                                  DISPLAY NAME OF STOP
000310     05  JKS-STOP-LAT              PIC S9(03)V9(06)
000320             SIGN IS LEADING SEPARATE CHARACTER.
000330*                                  LATITUDE, SIGNED DEGREES
000340     05  JKS-STOP-LON              PIC S9(03)V9(06)
000350             SIGN IS LEADING SEPARATE CHARACTER.
000360*                                  LONGITUDE, SIGNED DEGREES
